000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    TRNCALC.                                          00000200
000300 AUTHOR.        R D HALVERSEN.                                    00000300
000400 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.        00000400
000500 DATE-WRITTEN.  11/04/87.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800                                                                  00000800
000900******************************************************************00000900
001000*                                                                *00001000
001100*   PROGRAM      :  TRNCALC                                     * 00001100
001200*   DESCRIPTION  :  PER-TRANSACTION CALCULATION ROUTINE FOR THE  *00001200
001300*                   EQUIPMENT LOAN LEDGER.  GIVEN ONE LOAN       *00001300
001400*                   TRANSACTION RECORD AND TODAY'S DATE, THIS    *00001400
001500*                   SUBPROGRAM DERIVES THE RETURN DATE, THE      *00001500
001600*                   OVERDUE FLAG, THE DAY COUNT AND THE PRINT    *00001600
001700*                   LINE USED BY BOTH THE LEDGER REWRITE RUN     *00001700
001800*                   (TRANBAT) AND THE VIEW-USER REPORT (USRVIEW).*00001800
001900*                   CALLED ONCE PER TRANSACTION - DOES NOT OPEN  *00001900
002000*                   OR TOUCH ANY FILE ITSELF.                    *00002000
002100*                                                                *00002100
002200*   CHANGE LOG                                                   *00002200
002300*   --------------------------------------------------------    * 00002300
002400*   11/04/87  RDH  ORIGINAL CODING (REQ PC-101)                  *00002400
002500*   04/02/89  RDH  FIXED JULIAN-DAY CENTURY TERM - WAS DROPPING  *00002500
002600*                  A DAY ON CENTURY-LEAP YEARS (REQ PC-108)      *00002600
002700*   02/17/93  RDH  ADDED DAYS-OVER-REMAIN FOR OVERDUE NOTICE RUN *00002700
002800*                  (REQ PC-114)                                  *00002800
002900*   09/09/98  JKL  YEAR 2000 REVIEW - CENTURY WINDOW SUPPLIED BY *00002900
003000*                  CALLER, JULIAN-DAY MATH UNCHANGED, NO 2-DIGIT *00003000
003100*                  YEAR FIELDS FOUND IN THIS PROGRAM (REQ Y2K-07)*00003100
003200*   03/11/99  JKL  DISPLAY-LINE WIDTH BUMPED TO MATCH LONGER     *00003200
003300*                  ITEM-NAME FIELD ADOPTED BY CATALOG (REQ Y2K-11)00003300
003400*   03/22/01  TWK  STRING IN 300-BUILD-DISPLAY-LINE RUNS 142     *00003400
003500*                  BYTES BUT LR-DISPLAY-LINE (COPY TRANREC) WAS  *00003500
003600*                  ONLY X(100) - LINE WAS TRUNCATING BEFORE THE  *00003600
003700*                  RETURNDATE TEXT EVER GOT WRITTEN.  WIDENED    *00003700
003800*                  THE COPYBOOK FIELD TO X(150), NO CHANGE       *00003800
003900*                  NEEDED HERE (REQ PC-121)                      *00003900
004000*   04/05/01  TWK  DAY COUNT WAS GOING OUT ZERO-SUPPRESSED WITH  *00004000
004100*                  A LEADING BLANK AHEAD OF "day(s)" - SHOULD    *00004100
004200*                  BUTT RIGHT UP AGAINST IT.  ADDED 310-TRIM-    *00004200
004300*                  DAYS-EDIT TO STRIP THE BLANKS AND DROPPED THE *00004300
004400*                  LEADING BLANK FROM THE TAIL LITERALS          *00004400
004500*                  (REQ PC-123)                                  *00004500
004600******************************************************************00004600
004700                                                                  00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.   IBM-370.                                      00005000
005100 OBJECT-COMPUTER.   IBM-370.                                      00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM.                                          00005300
005400                                                                  00005400
005500 DATA DIVISION.                                                   00005500
005600 WORKING-STORAGE SECTION.                                         00005600
005700                                                                  00005700
005800*--- JULIAN-DAY CONVERSION WORK AREA - NO INTRINSIC FUNCTIONS ARE 00005800
005900*--- USED IN THIS SHOP'S COBOL, SO DATE MATH IS DONE BY HAND WITH 00005900
006000*--- THE STANDARD JULIAN-DAY-NUMBER FORMULA.                      00006000
006100 01  WS-JULIAN-WORK.                                              00006100
006200     05  WS-JW-CCYY              PIC S9(09) COMP.                 00006200
006300     05  WS-JW-MM                PIC S9(09) COMP.                 00006300
006400     05  WS-JW-DD                PIC S9(09) COMP.                 00006400
006500     05  WS-JW-A                 PIC S9(09) COMP.                 00006500
006600     05  WS-JW-Y                 PIC S9(09) COMP.                 00006600
006700     05  WS-JW-M                 PIC S9(09) COMP.                 00006700
006800     05  WS-JW-B                 PIC S9(09) COMP.                 00006800
006900     05  WS-JW-C                 PIC S9(09) COMP.                 00006900
007000     05  WS-JW-D                 PIC S9(09) COMP.                 00007000
007100     05  WS-JW-E                 PIC S9(09) COMP.                 00007100
007200     05  FILLER                  PIC X(08).                       00007200
007300                                                                  00007300
007400 01  WS-JULIAN-DAYS.                                              00007400
007500     05  WS-CREATED-JULIAN       PIC S9(09) COMP.                 00007500
007600     05  WS-TODAY-JULIAN         PIC S9(09) COMP.                 00007600
007700     05  WS-RETURN-JULIAN        PIC S9(09) COMP REDEFINES        00007700
007800                                     WS-CREATED-JULIAN.           00007800
007900     05  FILLER                  PIC X(04).                       00007900
008000                                                                  00008000
008100 77  WS-SIGN-SW                  PIC X(01) VALUE 'R'.             00008100
008200     88  WS-OVERDUE-SIDE            VALUE 'O'.                    00008200
008300     88  WS-REMAINING-SIDE          VALUE 'R'.                    00008300
008400                                                                  00008400
008500 77  WS-DAYS-START               PIC 9(01) COMP VALUE 1.          00008500
008600 77  WS-DAYS-LEN                 PIC 9(01) COMP VALUE 5.          00008600
008700                                                                  00008700
008800 01  WS-DISPLAY-BUILD.                                            00008800
008900     05  WS-FINISHED-TAG         PIC X(04).                       00008900
009000     05  WS-DAYS-EDIT            PIC ZZZZ9.                       00009000
009100     05  WS-TAIL-WORD            PIC X(20).                       00009100
009200     05  FILLER                  PIC X(10).                       00009200
009300                                                                  00009300
009400 LINKAGE SECTION.                                                 00009400
009500 COPY TRANREC.                                                    00009500
009600                                                                  00009600
009700 01  LK-TODAY-CCYYMMDD           PIC 9(08).                       00009700
009800 01  LK-RETURN-CD                PIC S9(04) COMP.                 00009800
009900                                                                  00009900
010000 PROCEDURE DIVISION USING LR-TRANSACTION-RECORD,                  00010000
010100                           LK-TODAY-CCYYMMDD,                     00010100
010200                           LK-RETURN-CD.                          00010200
010300                                                                  00010300
010400 000-MAIN-LOGIC.                                                  00010400
010500     PERFORM 100-BUILD-RETURN-DATE  THRU 100-EXIT.                00010500
010600     PERFORM 200-SET-OVERDUE-STATUS THRU 200-EXIT.                00010600
010700     PERFORM 300-BUILD-DISPLAY-LINE THRU 300-EXIT.                00010700
010800     MOVE ZERO TO LK-RETURN-CD.                                   00010800
010900     GOBACK.                                                      00010900
011000                                                                  00011000
011100 000-EXIT.                                                        00011100
011200     EXIT.                                                        00011200
011300                                                                  00011300
011400*--- RETURN-DATE = CREATED-DATE + DURATION WHOLE DAYS.  CONVERT   00011400
011500*--- CREATED-DATE TO A JULIAN DAY NUMBER, ADD THE DURATION, THEN  00011500
011600*--- CONVERT THE RESULT BACK TO A CALENDAR DATE.                  00011600
011700 100-BUILD-RETURN-DATE.                                           00011700
011800     MOVE LR-CR-CCYY TO WS-JW-CCYY.                               00011800
011900     MOVE LR-CR-MM   TO WS-JW-MM.                                 00011900
012000     MOVE LR-CR-DD   TO WS-JW-DD.                                 00012000
012100     PERFORM 110-DATE-TO-JULIAN THRU 110-EXIT.                    00012100
012200     MOVE WS-JW-A TO WS-CREATED-JULIAN.                           00012200
012300     COMPUTE WS-RETURN-JULIAN =                                   00012300
012400             WS-CREATED-JULIAN + LR-DURATION.                     00012400
012500     PERFORM 130-JULIAN-TO-DATE THRU 130-EXIT.                    00012500
012600     MOVE WS-JW-CCYY TO LR-RD-CCYY.                               00012600
012700     MOVE WS-JW-MM   TO LR-RD-MM.                                 00012700
012800     MOVE WS-JW-DD   TO LR-RD-DD.                                 00012800
012900     MOVE '-' TO LR-RD-DASH1, LR-RD-DASH2.                        00012900
013000 100-EXIT.                                                        00013000
013100     EXIT.                                                        00013100
013200                                                                  00013200
013300*--- STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER FORMULA (FLIEGEL AND 00013300
013400*--- VAN FLANDERN).  RESULT RETURNED IN WS-JW-A.                  00013400
013500 110-DATE-TO-JULIAN.                                              00013500
013600     COMPUTE WS-JW-A = (14 - WS-JW-MM) / 12.                      00013600
013700     COMPUTE WS-JW-Y = WS-JW-CCYY + 4800 - WS-JW-A.               00013700
013800     COMPUTE WS-JW-M = WS-JW-MM + (12 * WS-JW-A) - 3.             00013800
013900     COMPUTE WS-JW-A =                                            00013900
014000             WS-JW-DD                                             00014000
014100           + ((153 * WS-JW-M) + 2) / 5                            00014100
014200           + (365 * WS-JW-Y)                                      00014200
014300           + (WS-JW-Y / 4)                                        00014300
014400           - (WS-JW-Y / 100)                                      00014400
014500           + (WS-JW-Y / 400)                                      00014500
014600           - 32045.                                               00014600
014700 110-EXIT.                                                        00014700
014800     EXIT.                                                        00014800
014900                                                                  00014900
015000*--- CALLED A SECOND TIME FOR TODAY'S DATE BY 200-SET-OVERDUE-    00015000
015100*--- STATUS, BELOW.                                               00015100
015200 120-TODAY-TO-JULIAN.                                             00015200
015300     COMPUTE WS-JW-CCYY = LK-TODAY-CCYYMMDD / 10000.              00015300
015400     COMPUTE WS-JW-MM   = (LK-TODAY-CCYYMMDD / 100)               00015400
015500                            - (WS-JW-CCYY * 100).                 00015500
015600     COMPUTE WS-JW-DD   = LK-TODAY-CCYYMMDD                       00015600
015700                            - (WS-JW-CCYY * 10000)                00015700
015800                            - (WS-JW-MM * 100).                   00015800
015900     PERFORM 110-DATE-TO-JULIAN THRU 110-EXIT.                    00015900
016000     MOVE WS-JW-A TO WS-TODAY-JULIAN.                             00016000
016100 120-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300                                                                  00016300
016400*--- INVERSE OF 110-DATE-TO-JULIAN.  CONVERTS WS-RETURN-JULIAN    00016400
016500*--- BACK TO A CCYY/MM/DD CALENDAR DATE IN WS-JW-CCYY/MM/DD.      00016500
016600 130-JULIAN-TO-DATE.                                              00016600
016700     COMPUTE WS-JW-A = WS-RETURN-JULIAN + 32044.                  00016700
016800     COMPUTE WS-JW-B = ((4 * WS-JW-A) + 3) / 146097.              00016800
016900     COMPUTE WS-JW-C = WS-JW-A - ((146097 * WS-JW-B) / 4).        00016900
017000     COMPUTE WS-JW-D = ((4 * WS-JW-C) + 3) / 1461.                00017000
017100     COMPUTE WS-JW-E = WS-JW-C - ((1461 * WS-JW-D) / 4).          00017100
017200     COMPUTE WS-JW-M = ((5 * WS-JW-E) + 2) / 153.                 00017200
017300     COMPUTE WS-JW-DD = WS-JW-E - (((153 * WS-JW-M) + 2) / 5) + 1.00017300
017400     COMPUTE WS-JW-MM = WS-JW-M + 3 - (12 * (WS-JW-M / 10)).      00017400
017500     COMPUTE WS-JW-CCYY =                                         00017500
017600             (100 * WS-JW-B) + WS-JW-D - 4800 + (WS-JW-M / 10).   00017600
017700 130-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900                                                                  00017900
018000*--- IS-OVERDUE: STRICT "BEFORE" TEST OF RETURN-DATE AGAINST      00018000
018100*--- TODAY.  RETURN-DATE = TODAY IS *NOT* OVERDUE - IT READS AS   00018100
018200*--- ZERO DAYS REMAINING (REQ PC-101).                            00018200
018300 200-SET-OVERDUE-STATUS.                                          00018300
018400     PERFORM 120-TODAY-TO-JULIAN THRU 120-EXIT.                   00018400
018500     IF WS-RETURN-JULIAN < WS-TODAY-JULIAN                        00018500
018600         SET LR-TRAN-OVERDUE   TO TRUE                            00018600
018700         SET WS-OVERDUE-SIDE   TO TRUE                            00018700
018800         COMPUTE LR-DAYS-OVER-REMAIN =                            00018800
018900                 WS-TODAY-JULIAN - WS-RETURN-JULIAN               00018900
019000     ELSE                                                         00019000
019100         SET LR-TRAN-NOT-OVERDUE TO TRUE                          00019100
019200         SET WS-REMAINING-SIDE   TO TRUE                          00019200
019300         COMPUTE LR-DAYS-OVER-REMAIN =                            00019300
019400                 WS-RETURN-JULIAN - WS-TODAY-JULIAN               00019400
019500     END-IF.                                                      00019500
019600 200-EXIT.                                                        00019600
019700     EXIT.                                                        00019700
019800                                                                  00019800
019900*--- DISPLAY-LINE, PER THE LEDGER PRINT-LINE STANDARD:            00019900
020000*---   [X] TransactionID: nnnnnnnnnn ItemID: nnnnnnnnnn           00020000
020100*---   LenderID: nnnnnnnnnn BorrowerID: nnnnnnnnnn                00020100
020200*---   ReturnDate: CCYY-MM-DD (nday(s) overdue/remaining)         00020200
020300*---   THE DAY COUNT BUTTS DIRECTLY AGAINST "day(s)" - NO         00020300
020400*---   BLANK BETWEEN THEM - SO 310-TRIM-DAYS-EDIT STRIPS THE      00020400
020500*---   ZERO-SUPPRESSION BLANKS OFF THE FRONT OF WS-DAYS-EDIT      00020500
020600*---   BEFORE IT GOES INTO THE STRING.                            00020600
020700 300-BUILD-DISPLAY-LINE.                                          00020700
020800     IF LR-TRAN-FINISHED                                          00020800
020900         MOVE '[X] ' TO WS-FINISHED-TAG                           00020900
021000     ELSE                                                         00021000
021100         MOVE '[ ] ' TO WS-FINISHED-TAG                           00021100
021200     END-IF.                                                      00021200
021300     IF WS-OVERDUE-SIDE                                           00021300
021400         MOVE 'day(s) overdue)' TO WS-TAIL-WORD                   00021400
021500     ELSE                                                         00021500
021600         MOVE 'day(s) remaining)' TO WS-TAIL-WORD                 00021600
021700     END-IF.                                                      00021700
021800     MOVE LR-DAYS-OVER-REMAIN TO WS-DAYS-EDIT.                    00021800
021900     PERFORM 310-TRIM-DAYS-EDIT THRU 310-EXIT.                    00021900
022000     MOVE SPACES TO LR-DISPLAY-LINE.                              00022000
022100     STRING WS-FINISHED-TAG              DELIMITED BY SIZE        00022100
022200            'TransactionID: '             DELIMITED BY SIZE       00022200
022300            LR-TRANSACTION-ID             DELIMITED BY SIZE       00022300
022400            ' '                           DELIMITED BY SIZE       00022400
022500            'ItemID: '                    DELIMITED BY SIZE       00022500
022600            LR-ITEM-ID                    DELIMITED BY SIZE       00022600
022700            ' '                           DELIMITED BY SIZE       00022700
022800            'LenderID: '                  DELIMITED BY SIZE       00022800
022900            LR-LENDER-ID                  DELIMITED BY SIZE       00022900
023000            ' BorrowerID: '               DELIMITED BY SIZE       00023000
023100            LR-BORROWER-ID                DELIMITED BY SIZE       00023100
023200            ' '                           DELIMITED BY SIZE       00023200
023300            'ReturnDate: '                DELIMITED BY SIZE       00023300
023400            LR-RETURN-DATE-X              DELIMITED BY SIZE       00023400
023500            ' ('                          DELIMITED BY SIZE       00023500
023600            WS-DAYS-EDIT(WS-DAYS-START: WS-DAYS-LEN)              00023600
023700                                          DELIMITED BY SIZE       00023700
023800            WS-TAIL-WORD                  DELIMITED BY SIZE       00023800
023900       INTO LR-DISPLAY-LINE                                       00023900
024000     END-STRING.                                                  00024000
024100 300-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300                                                                  00024300
024400*--- WS-DAYS-EDIT IS ZERO-SUPPRESSED (PIC ZZZZ9) SO SMALL DAY     00024400
024500*--- COUNTS COME OUT BLANK-PADDED ON THE LEFT.  NO INTRINSIC      00024500
024600*--- FUNCTIONS ARE ALLOWED IN THIS SHOP'S COBOL, SO THE LEADING   00024600
024700*--- BLANKS ARE STEPPED OVER ONE POSITION AT A TIME.  THE UNITS   00024700
024800*--- DIGIT AT POSITION 5 IS NEVER BLANK, SO THE SCAN ALWAYS ENDS. 00024800
024900 310-TRIM-DAYS-EDIT.                                              00024900
025000     MOVE 1 TO WS-DAYS-START.                                     00025000
025100     PERFORM 315-SKIP-ONE-BLANK THRU 315-EXIT                     00025100
025200         UNTIL WS-DAYS-EDIT(WS-DAYS-START:1) NOT = SPACE.         00025200
025300     COMPUTE WS-DAYS-LEN = 6 - WS-DAYS-START.                     00025300
025400 310-EXIT.                                                        00025400
025500     EXIT.                                                        00025500
025600                                                                  00025600
025700 315-SKIP-ONE-BLANK.                                              00025700
025800     ADD 1 TO WS-DAYS-START.                                      00025800
025900 315-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
