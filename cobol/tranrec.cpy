000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK    :  TRANREC                                      * 00000300
000400*   DESCRIPTION :  EQUIPMENT LOAN LEDGER - ONE LOAN TRANSACTION  *00000400
000500*                  RECORD, WORKING-STORAGE FORM.  BUILT FROM     *00000500
000600*                  THE PIPE-DELIMITED LEDGER LINE AFTER UNSTRING *00000600
000700*                  AND CARRYING THE FIELDS TRNCALC DERIVES.      *00000700
000800*                                                                *00000800
000900*   11/04/87  RDH  ORIGINAL CODING FOR PROPERTY CONTROL LEDGER   *00000900
001000*   02/17/93  RDH  ADDED LR-DAYS-OVER-REMAIN FOR NEW OVERDUE     *00001000
001100*                  NOTICE RUN (REQ PC-114)                       *00001100
001200*   09/09/98  JKL  YEAR 2000 REVIEW - LEDGER DATES ALREADY CARRY *00001200
001300*                  4-DIGIT CCYY, NO CHANGE REQUIRED (REQ Y2K-07) *00001300
001400*   03/22/01  TWK  LR-DISPLAY-LINE WAS X(100) BUT TRNCALC BUILDS *00001400
001500*                  A 142-BYTE LINE - STRING WAS TRUNCATING PAST  *00001500
001600*                  THE RETURNDATE TEXT AND RUINING THE CHECKSUM. *00001600
001700*                  WIDENED TO X(150) (REQ PC-121)                *00001700
001800******************************************************************00001800
001900 01  LR-TRANSACTION-RECORD.                                       00001900
002000     05  LR-TRANSACTION-ID         PIC X(10).                     00002000
002100     05  LR-ITEM-NAME              PIC X(30).                     00002100
002200     05  LR-ITEM-ID                PIC X(10).                     00002200
002300     05  LR-LENDER-ID              PIC X(10).                     00002300
002400     05  LR-BORROWER-ID            PIC X(10).                     00002400
002500     05  LR-DURATION               PIC 9(04).                     00002500
002600     05  LR-CREATED-DATE-X         PIC X(10).                     00002600
002700     05  LR-CREATED-DATE-R REDEFINES LR-CREATED-DATE-X.           00002700
002800         10  LR-CR-CCYY            PIC 9(04).                     00002800
002900         10  LR-CR-DASH1           PIC X(01).                     00002900
003000         10  LR-CR-MM              PIC 9(02).                     00003000
003100         10  LR-CR-DASH2           PIC X(01).                     00003100
003200         10  LR-CR-DD              PIC 9(02).                     00003200
003300     05  LR-MONEY-TRANSACTED       PIC 9(07)V99 COMP-3.           00003300
003400     05  LR-CHECKSUM               PIC 9(05).                     00003400
003500     05  LR-CHECKSUM-X REDEFINES LR-CHECKSUM                      00003500
003600                                   PIC X(05).                     00003600
003700     05  LR-RETURN-DATE-X          PIC X(10).                     00003700
003800     05  LR-RETURN-DATE-R REDEFINES LR-RETURN-DATE-X.             00003800
003900         10  LR-RD-CCYY            PIC 9(04).                     00003900
004000         10  LR-RD-DASH1           PIC X(01).                     00004000
004100         10  LR-RD-MM              PIC 9(02).                     00004100
004200         10  LR-RD-DASH2           PIC X(01).                     00004200
004300         10  LR-RD-DD              PIC 9(02).                     00004300
004400     05  LR-IS-OVERDUE             PIC X(01).                     00004400
004500         88  LR-TRAN-OVERDUE          VALUE 'Y'.                  00004500
004600         88  LR-TRAN-NOT-OVERDUE      VALUE 'N'.                  00004600
004700     05  LR-IS-FINISHED            PIC X(01).                     00004700
004800         88  LR-TRAN-FINISHED         VALUE 'Y'.                  00004800
004900         88  LR-TRAN-NOT-FINISHED     VALUE 'N'.                  00004900
005000     05  LR-DAYS-OVER-REMAIN       PIC 9(05) COMP-3.              00005000
005100     05  LR-DISPLAY-LINE           PIC X(150).                    00005100
005200     05  FILLER                    PIC X(10).                     00005200
