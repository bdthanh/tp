000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    ITMCALC.                                          00000200
000300 AUTHOR.        R D HALVERSEN.                                    00000300
000400 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.        00000400
000500 DATE-WRITTEN.  11/18/87.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800                                                                  00000800
000900******************************************************************00000900
001000*                                                                *00001000
001100*   PROGRAM      :  ITMCALC                                     * 00001100
001200*   DESCRIPTION  :  PER-ITEM DISPLAY ROUTINE FOR THE EQUIPMENT   *00001200
001300*                   LOAN LEDGER.  GIVEN ONE INVENTORY ITEM       *00001300
001400*                   RECORD, BUILDS THE CATALOG PRINT LINE, THE   *00001400
001500*                   THREE-CHARACTER STATUS WORD AND THE ONE-LINE *00001500
001600*                   DESCRIPTION USED ON THE VIEW-USER REPORT     *00001600
001700*                   (USRVIEW).  CALLED ONCE PER ITEM - NO FILE   *00001700
001800*                   I/O IN THIS SUBPROGRAM.                      *00001800
001900*                                                                *00001900
002000*   THE CATEGORY CODE IS CARRIED THROUGH UNCHANGED - THIS SHOP'S *00002000
002100*   CATEGORY-NAME TABLE LIVES IN THE CATALOG MAINTENANCE SYSTEM, *00002100
002200*   NOT HERE, SO THE PRINT LINE SHOWS THE RAW CODE RATHER THAN   *00002200
002300*   GUESSING AT A NAME (REQ PC-101).                             *00002300
002400*                                                                *00002400
002500*   CHANGE LOG                                                   *00002500
002600*   --------------------------------------------------------    * 00002600
002700*   11/18/87  RDH  ORIGINAL CODING (REQ PC-101)                  *00002700
002800*   02/17/93  RDH  ADDED LR-ITEM-DESCRIPTION FOR OVERDUE NOTICE  *00002800
002900*                  RUN (REQ PC-114)                              *00002900
003000*   09/09/98  JKL  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS     *00003000
003100*                  PROGRAM, NO CHANGE REQUIRED (REQ Y2K-07)      *00003100
003200*   03/22/01  TWK  STRING IN 200-BUILD-DISPLAY-LINE RUNS 111     *00003200
003300*                  BYTES BUT LR-ITEM-DISPLAY-LINE (COPY ITEMREC) *00003300
003400*                  WAS ONLY X(90) - PRICEPERDAY WAS BEING CUT    *00003400
003500*                  OFF THE CATALOG LINE.  WIDENED THE COPYBOOK   *00003500
003600*                  FIELD TO X(115), NO CHANGE NEEDED HERE        *00003600
003700*                  (REQ PC-121)                                  *00003700
003800******************************************************************00003800
003900                                                                  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.   IBM-370.                                      00004200
004300 OBJECT-COMPUTER.   IBM-370.                                      00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM.                                          00004500
004600                                                                  00004600
004700 DATA DIVISION.                                                   00004700
004800 WORKING-STORAGE SECTION.                                         00004800
004900                                                                  00004900
005000 77  WS-PRICE-EDIT               PIC ZZZZZZ9.99.                  00005000
005100                                                                  00005100
005200 LINKAGE SECTION.                                                 00005200
005300 COPY ITEMREC.                                                    00005300
005400                                                                  00005400
005500 01  LK-RETURN-CD                PIC S9(04) COMP.                 00005500
005600                                                                  00005600
005700 PROCEDURE DIVISION USING LR-ITEM-RECORD,                         00005700
005800                           LK-RETURN-CD.                          00005800
005900                                                                  00005900
006000 000-MAIN-LOGIC.                                                  00006000
006100     PERFORM 100-SET-STATUS-WORD    THRU 100-EXIT.                00006100
006200     PERFORM 200-BUILD-DISPLAY-LINE THRU 200-EXIT.                00006200
006300     PERFORM 300-BUILD-DESCRIPTION  THRU 300-EXIT.                00006300
006400     MOVE ZERO TO LK-RETURN-CD.                                   00006400
006500     GOBACK.                                                      00006500
006600                                                                  00006600
006700 000-EXIT.                                                        00006700
006800     EXIT.                                                        00006800
006900                                                                  00006900
007000*--- STATUS IS A DIRECT BOOLEAN-TO-STRING MAPPING.                00007000
007100 100-SET-STATUS-WORD.                                             00007100
007200     IF LR-ITEM-AVAILABLE                                         00007200
007300         MOVE 'YES' TO LR-ITEM-STATUS                             00007300
007400     ELSE                                                         00007400
007500         MOVE 'NO ' TO LR-ITEM-STATUS                             00007500
007600     END-IF.                                                      00007600
007700 100-EXIT.                                                        00007700
007800     EXIT.                                                        00007800
007900                                                                  00007900
008000*--- ITEM-DISPLAY-LINE, PER THE CATALOG PRINT-LINE STANDARD:      00008000
008100*---   [Y] Item: name(ID: nnnnnnnnnn) Category: nn                00008100
008200*---   Owner: nnnnnnnnnn PricePerDay: n.nn                        00008200
008300 200-BUILD-DISPLAY-LINE.                                          00008300
008400     MOVE LR-PRICE-PER-DAY TO WS-PRICE-EDIT.                      00008400
008500     MOVE SPACES TO LR-ITEM-DISPLAY-LINE.                         00008500
008600     STRING '[' DELIMITED BY SIZE                                 00008600
008700            LR-IS-AVAILABLE      DELIMITED BY SIZE                00008700
008800            '] Item: '           DELIMITED BY SIZE                00008800
008900            LR-ITEM-NAME         DELIMITED BY SIZE                00008900
009000            '(ID: '              DELIMITED BY SIZE                00009000
009100            LR-ITEM-ID           DELIMITED BY SIZE                00009100
009200            ') Category: '       DELIMITED BY SIZE                00009200
009300            LR-CATEGORY-CODE-X   DELIMITED BY SIZE                00009300
009400            ' Owner: '           DELIMITED BY SIZE                00009400
009500            LR-OWNER-ID          DELIMITED BY SIZE                00009500
009600            ' PricePerDay: '     DELIMITED BY SIZE                00009600
009700            WS-PRICE-EDIT        DELIMITED BY SIZE                00009700
009800       INTO LR-ITEM-DISPLAY-LINE                                  00009800
009900     END-STRING.                                                  00009900
010000 200-EXIT.                                                        00010000
010100     EXIT.                                                        00010100
010200                                                                  00010200
010300*--- DESCRIPTION = ITEM-NAME + " loaned for: " + PRICE-PER-DAY.   00010300
010400 300-BUILD-DESCRIPTION.                                           00010400
010500     MOVE SPACES TO LR-ITEM-DESCRIPTION.                          00010500
010600     STRING LR-ITEM-NAME          DELIMITED BY SIZE               00010600
010700            ' loaned for: '       DELIMITED BY SIZE               00010700
010800            WS-PRICE-EDIT         DELIMITED BY SIZE               00010800
010900       INTO LR-ITEM-DESCRIPTION                                   00010900
011000     END-STRING.                                                  00011000
011100 300-EXIT.                                                        00011100
011200     EXIT.                                                        00011200
