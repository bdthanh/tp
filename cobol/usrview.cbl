000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    USRVIEW.                                          00000200
000300 AUTHOR.        R D HALVERSEN.                                    00000300
000400 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.        00000400
000500 DATE-WRITTEN.  12/02/87.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800                                                                  00000800
000900******************************************************************00000900
001000*                                                                *00001000
001100*   PROGRAM      :  USRVIEW                                     * 00001100
001200*   DESCRIPTION  :  ON-DEMAND PER-USER LOAN SUMMARY.  GIVEN A    *00001200
001300*                   USER-ID ON THE PARM CARD, PRINTS THAT        *00001300
001400*                   BORROWER/LENDER'S OWN RECORD, THE EQUIPMENT  *00001400
001500*                   THEY OWN, THE FULL LOAN LEDGER, AND THEIR    *00001500
001600*                   TOTAL LOSS (AS BORROWER) AND TOTAL GAIN (AS  *00001600
001700*                   LENDER).  READ-ONLY AGAINST THE LEDGER - THE *00001700
001800*                   LEDGER REWRITE IS TRANBAT'S JOB, NOT THIS    *00001800
001900*                   PROGRAM'S (REQ PC-101).  A USER NOT ON FILE  *00001900
002000*                   OR A LEDGER THAT FAILS ITS CHECKSUM TESTS    *00002000
002100*                   PRODUCES NO REPORT AT ALL.                   *00002100
002200*                                                                *00002200
002300*   CHANGE LOG                                                   *00002300
002400*   --------------------------------------------------------    * 00002400
002500*   12/02/87  RDH  ORIGINAL CODING (REQ PC-101)                  *00002500
002600*   02/17/93  RDH  CHECKSUM VALIDATION ON THE LEDGER LOAD BROUGHT*00002600
002700*                  IN LINE WITH TRANBAT AFTER AN OUT-OF-SYNC     *00002700
002800*                  READ WAS REPORTED BY PHYSICAL PLANT (REQ      *00002800
002900*                  PC-114)                                       *00002900
003000*   09/09/98  JKL  YEAR 2000 REVIEW - ADDED CENTURY WINDOW ON    *00003000
003100*                  THE 2-DIGIT ACCEPT FROM DATE RESULT BEFORE    *00003100
003200*                  IT GOES TO TRNCALC (REQ Y2K-07)               *00003200
003300*   03/22/01  TWK  LR-DISPLAY-LINE (COPY TRANREC) WIDENED TO     *00003300
003400*                  X(150) - 440-SCAN-DISPLAY-LENGTH NOW STARTS   *00003400
003500*                  THE BACKWARD BLANK SCAN AT 150, NOT 100, TO   *00003500
003600*                  MATCH.  ALSO WIRED IN COPY USERREC IN PLACE   *00003600
003700*                  OF THE HAND-SLICED WS-TARGET-USER GROUP - THE *00003700
003800*                  USER MASTER RECORD LAYOUT NOW LIVES IN ONE    *00003800
003900*                  PLACE INSTEAD OF BEING RE-DERIVED HERE FROM   *00003900
004000*                  RAW COLUMN POSITIONS (REQ PC-121)             *00004000
004100*   04/05/01  TWK  RPT-RECORD/RPT-LINE-IMAGE WERE X(132) - THE   *00004100
004200*                  640-PRINT-ONE-TRAN LINE FROM TRNCALC RUNS     *00004200
004300*                  LONGER THAN THAT AND WAS LOSING THE TAIL OF   *00004300
004400*                  THE OVERDUE/REMAINING TEXT ON PRINT.  WIDENED *00004400
004500*                  BOTH TO X(150) TO MATCH LR-DISPLAY-LINE       *00004500
004600*                  (REQ PC-123)                                  *00004600
004700*   06/14/01  TWK  420-READ-ONE-TRANSACTION NOW TESTS DURATION,  *00004700
004800*                  MONEY-TRANSACTED AND THE LINE CHECKSUM FOR    *00004800
004900*                  NUMERIC BEFORE THEY GO TO TRNCALC, SAME AS    *00004900
005000*                  TRANBAT - A HAND-EDITED LEDGER COULD SLIP     *00005000
005100*                  NON-DIGIT TEXT PAST THE FIELD-COUNT TEST      *00005100
005200*                  (REQ PC-124)                                  *00005200
005300******************************************************************00005300
005400                                                                  00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER.   IBM-370.                                      00005700
005800 OBJECT-COMPUTER.   IBM-370.                                      00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     C01 IS TOP-OF-FORM.                                          00006000
006100                                                                  00006100
006200 INPUT-OUTPUT SECTION.                                            00006200
006300 FILE-CONTROL.                                                    00006300
006400     SELECT PARM-CARD ASSIGN TO PARMCARD                          00006400
006500         ORGANIZATION IS LINE SEQUENTIAL                          00006500
006600         FILE STATUS  IS WS-PARM-STATUS.                          00006600
006700     SELECT USER-MASTER ASSIGN TO USERMSTR                        00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                          00006800
006900         FILE STATUS  IS WS-USRMSTR-STATUS.                       00006900
007000     SELECT ITEM-MASTER ASSIGN TO ITEMMSTR                        00007000
007100         ORGANIZATION IS LINE SEQUENTIAL                          00007100
007200         FILE STATUS  IS WS-ITMMSTR-STATUS.                       00007200
007300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00007300
007400         ORGANIZATION IS LINE SEQUENTIAL                          00007400
007500         FILE STATUS  IS WS-TRANFILE-STATUS.                      00007500
007600     SELECT USER-RPT ASSIGN TO USERRPT                            00007600
007700         ORGANIZATION IS LINE SEQUENTIAL                          00007700
007800         FILE STATUS  IS WS-USERRPT-STATUS.                       00007800
007900                                                                  00007900
008000 DATA DIVISION.                                                   00008000
008100 FILE SECTION.                                                    00008100
008200                                                                  00008200
008300 FD  PARM-CARD                                                    00008300
008400     LABEL RECORDS ARE STANDARD.                                  00008400
008500 01  PARM-RECORD                   PIC X(10).                     00008500
008600                                                                  00008600
008700 FD  USER-MASTER                                                  00008700
008800     LABEL RECORDS ARE STANDARD.                                  00008800
008900 01  UM-RECORD                     PIC X(40).                     00008900
009000                                                                  00009000
009100 FD  ITEM-MASTER                                                  00009100
009200     LABEL RECORDS ARE STANDARD.                                  00009200
009300 01  IM-RECORD                     PIC X(62).                     00009300
009400                                                                  00009400
009500 FD  TRANSACTION-FILE                                             00009500
009600     LABEL RECORDS ARE STANDARD.                                  00009600
009700 01  TF-RECORD                     PIC X(180).                    00009700
009800                                                                  00009800
009900 FD  USER-RPT                                                     00009900
010000     LABEL RECORDS ARE STANDARD.                                  00010000
010100 01  RPT-RECORD                    PIC X(150).                    00010100
010200                                                                  00010200
010300 WORKING-STORAGE SECTION.                                         00010300
010400                                                                  00010400
010500 01  WS-LINE-BUFFERS.                                             00010500
010600     05  PARM-LINE                 PIC X(10).                     00010600
010700     05  UM-LINE-IMAGE             PIC X(40).                     00010700
010800     05  IM-LINE-IMAGE             PIC X(62).                     00010800
010900     05  TF-LINE-IMAGE             PIC X(180).                    00010900
011000     05  RPT-LINE-IMAGE            PIC X(150).                    00011000
011100     05  FILLER                    PIC X(04).                     00011100
011200                                                                  00011200
011300 01  WS-FILE-STATUSES.                                            00011300
011400     05  WS-PARM-STATUS            PIC X(02) VALUE SPACES.        00011400
011500     05  WS-USRMSTR-STATUS         PIC X(02) VALUE SPACES.        00011500
011600         88  WS-USRMSTR-NOT-FOUND     VALUE '35'.                 00011600
011700     05  WS-ITMMSTR-STATUS         PIC X(02) VALUE SPACES.        00011700
011800         88  WS-ITMMSTR-NOT-FOUND     VALUE '35'.                 00011800
011900     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.        00011900
012000         88  WS-TRANFILE-OK           VALUE '00'.                 00012000
012100         88  WS-TRANFILE-NOT-FOUND    VALUE '35'.                 00012100
012200     05  WS-USERRPT-STATUS         PIC X(02) VALUE SPACES.        00012200
012300     05  FILLER                    PIC X(04).                     00012300
012400                                                                  00012400
012500 01  WS-SWITCHES.                                                 00012500
012600     05  WS-PARM-BAD-SW            PIC X(01) VALUE 'N'.           00012600
012700         88  WS-PARM-BAD              VALUE 'Y'.                  00012700
012800     05  WS-USER-EOF-SW            PIC X(01) VALUE 'N'.           00012800
012900         88  WS-USER-EOF              VALUE 'Y'.                  00012900
013000     05  WS-USER-FOUND-SW          PIC X(01) VALUE 'N'.           00013000
013100         88  WS-USER-FOUND            VALUE 'Y'.                  00013100
013200     05  WS-ITEM-EOF-SW            PIC X(01) VALUE 'N'.           00013200
013300         88  WS-ITEM-EOF              VALUE 'Y'.                  00013300
013400     05  WS-TRAN-EOF-SW            PIC X(01) VALUE 'N'.           00013400
013500         88  WS-AT-EOF                VALUE 'Y'.                  00013500
013600     05  WS-BAD-LEDGER-SW          PIC X(01) VALUE 'N'.           00013600
013700         88  WS-LEDGER-BAD            VALUE 'Y'.                  00013700
013800     05  WS-LEDGER-MISSING-SW      PIC X(01) VALUE 'N'.           00013800
013900         88  WS-LEDGER-MISSING        VALUE 'Y'.                  00013900
014000     05  FILLER                    PIC X(04).                     00014000
014100                                                                  00014100
014200 77  WS-TARGET-USER-ID            PIC X(10).                      00014200
014300                                                                  00014300
014400 01  WS-TOTALS.                                                   00014400
014500     05  WS-TOTAL-LOSS             PIC 9(09)V99 COMP-3            00014500
014600                                        VALUE ZERO.               00014600
014700     05  WS-TOTAL-GAIN             PIC 9(09)V99 COMP-3            00014700
014800                                        VALUE ZERO.               00014800
014900     05  FILLER                    PIC X(04).                     00014900
015000                                                                  00015000
015100 01  WS-COUNTERS.                                                 00015100
015200     05  WS-CHECKSUM-WHOLE         PIC 9(05) VALUE ZERO.          00015200
015300     05  WS-RECORD-COUNT           PIC 9(05) COMP-3 VALUE ZERO.   00015300
015400     05  WS-ITEM-COUNT             PIC 9(05) COMP-3 VALUE ZERO.   00015400
015500     05  WS-FIELD-COUNT            PIC 9(02) COMP   VALUE ZERO.   00015500
015600     05  FILLER                    PIC X(04).                     00015600
015700                                                                  00015700
015800 77  WS-IX                        PIC 9(04) COMP VALUE ZERO.      00015800
015900 77  WS-JX                        PIC 9(04) COMP VALUE ZERO.      00015900
016000 77  WS-SUB-RETURN-CD             PIC S9(04) COMP VALUE ZERO.     00016000
016100                                                                  00016100
016200 01  WS-TODAYS-DATE.                                              00016200
016300     05  WS-TODAY-RAW.                                            00016300
016400         10  WS-TODAY-YY           PIC 9(02).                     00016400
016500         10  WS-TODAY-MM           PIC 9(02).                     00016500
016600         10  WS-TODAY-DD           PIC 9(02).                     00016600
016700     05  WS-TODAY-CC               PIC 9(02) VALUE ZERO.          00016700
016800     05  WS-TODAY-CCYYMMDD         PIC 9(08) VALUE ZERO.          00016800
016900     05  FILLER                    PIC X(04).                     00016900
017000                                                                  00017000
017100 01  WS-SPLIT-LINE.                                               00017100
017200     05  WS-F1-TRANSACTION-ID      PIC X(10).                     00017200
017300     05  WS-F2-ITEM-NAME           PIC X(30).                     00017300
017400     05  WS-F3-ITEM-ID             PIC X(10).                     00017400
017500     05  WS-F4-LENDER-ID           PIC X(10).                     00017500
017600     05  WS-F5-BORROWER-ID         PIC X(10).                     00017600
017700     05  WS-F6-DURATION            PIC 9(04).                     00017700
017800     05  WS-F7-CREATED-DATE        PIC X(10).                     00017800
017900     05  WS-F8-MONEY               PIC 9(07)V99.                  00017900
018000     05  WS-F9-CHECKSUM            PIC 9(05).                     00018000
018100     05  FILLER                    PIC X(04).                     00018100
018200                                                                  00018200
018300 01  WS-LENGTH-SCAN.                                              00018300
018400     05  WS-SCAN-PTR               PIC 9(03) COMP VALUE ZERO.     00018400
018500     05  WS-SCAN-DONE-SW           PIC X(01) VALUE 'N'.           00018500
018600         88  WS-SCAN-DONE             VALUE 'Y'.                  00018600
018700     05  FILLER                    PIC X(04).                     00018700
018800                                                                  00018800
018900 01  WS-ABEND-MESSAGE              PIC X(60).                     00018900
019000                                                                  00019000
019100 01  WS-TOTALS-EDIT-AREA.                                         00019100
019200     05  WS-TOTAL-LOSS-EDIT        PIC ZZZZZZZZ9.99.              00019200
019300     05  WS-TOTAL-GAIN-EDIT        PIC ZZZZZZZZ9.99.              00019300
019400     05  FILLER                    PIC X(04).                     00019400
019500                                                                  00019500
019600*--- LEDGER LOADED READ-ONLY FROM TRANSACTION-FILE - SAME SHAPE   00019600
019700*--- AS TRANBAT'S LEDGER-TABLE.                                   00019700
019800 01  LEDGER-TABLE.                                                00019800
019900     05  LT-ENTRY OCCURS 0 TO 1000 TIMES                          00019900
020000                  DEPENDING ON WS-RECORD-COUNT                    00020000
020100                  INDEXED BY LT-IDX.                              00020100
020200         10  LT-TRANSACTION-ID     PIC X(10).                     00020200
020300         10  LT-ITEM-NAME          PIC X(30).                     00020300
020400         10  LT-ITEM-ID            PIC X(10).                     00020400
020500         10  LT-LENDER-ID          PIC X(10).                     00020500
020600         10  LT-BORROWER-ID        PIC X(10).                     00020600
020700         10  LT-DURATION           PIC 9(04).                     00020700
020800         10  LT-CREATED-DATE       PIC X(10).                     00020800
020900         10  LT-MONEY-TRANSACTED   PIC 9(07)V99 COMP-3.           00020900
021000         10  FILLER                PIC X(10).                     00021000
021100                                                                  00021100
021200*--- EQUIPMENT CATALOG, LOADED WHOLE FOR THE OWNED-ITEM FILTER.   00021200
021300 01  ITEM-TABLE.                                                  00021300
021400     05  IT-ENTRY OCCURS 0 TO 500 TIMES                           00021400
021500                  DEPENDING ON WS-ITEM-COUNT                      00021500
021600                  INDEXED BY IT-IDX.                              00021600
021700         10  IT-ITEM-ID            PIC X(10).                     00021700
021800         10  IT-ITEM-NAME          PIC X(30).                     00021800
021900         10  IT-OWNER-ID           PIC X(10).                     00021900
022000         10  IT-PRICE-PER-DAY      PIC 9(07)V99 COMP-3.           00022000
022100         10  IT-CATEGORY-CODE      PIC 9(02).                     00022100
022200         10  IT-IS-AVAILABLE       PIC X(01).                     00022200
022300         10  FILLER                PIC X(10).                     00022300
022400                                                                  00022400
022500 COPY TRANREC.                                                    00022500
022600                                                                  00022600
022700*--- ITEMREC'S LR-ITEM-ID AND LR-ITEM-NAME WOULD COLLIDE WITH     00022700
022800*--- TRANREC'S FIELDS OF THE SAME NAME IN ONE WORKING-STORAGE -   00022800
022900*--- RENAME EVERY ITEMREC FIELD WITH THE LR-ITM- PREFIX.          00022900
023000 COPY ITEMREC REPLACING ==LR-== BY ==LR-ITM-==.                   00023000
023100                                                                  00023100
023200*--- USER MASTER RECORD, HOLDS THE ONE ENTRY 210-READ-ONE-USER    00023200
023300*--- MATCHES AGAINST WS-TARGET-USER-ID FROM THE PARM CARD.        00023300
023400 COPY USERREC.                                                    00023400
023500                                                                  00023500
023600 PROCEDURE DIVISION.                                              00023600
023700                                                                  00023700
023800 000-MAIN-LOGIC.                                                  00023800
023900     PERFORM 050-GET-TODAYS-DATE   THRU 050-EXIT.                 00023900
024000     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.                 00024000
024100     IF WS-PARM-BAD                                               00024100
024200         DISPLAY 'USRVIEW - NO USER-ID ON PARM CARD'              00024200
024300         MOVE 12 TO RETURN-CODE                                   00024300
024400         GOBACK                                                   00024400
024500     END-IF.                                                      00024500
024600                                                                  00024600
024700     PERFORM 200-FIND-USER THRU 200-EXIT.                         00024700
024800     IF NOT WS-USER-FOUND                                         00024800
024900         DISPLAY 'USRVIEW - USER NOT FOUND - '                    00024900
025000                 WS-TARGET-USER-ID                                00025000
025100         MOVE 8 TO RETURN-CODE                                    00025100
025200         GOBACK                                                   00025200
025300     END-IF.                                                      00025300
025400                                                                  00025400
025500     PERFORM 300-LOAD-ITEMS THRU 300-EXIT.                        00025500
025600     PERFORM 400-LOAD-LEDGER THRU 400-EXIT.                       00025600
025700     IF WS-LEDGER-BAD                                             00025700
025800         DISPLAY 'USRVIEW - ' WS-ABEND-MESSAGE                    00025800
025900         MOVE 16 TO RETURN-CODE                                   00025900
026000         GOBACK                                                   00026000
026100     END-IF.                                                      00026100
026200                                                                  00026200
026300     PERFORM 500-COMPUTE-TOTALS THRU 500-EXIT.                    00026300
026400     PERFORM 600-PRINT-REPORT   THRU 600-EXIT.                    00026400
026500     MOVE ZERO TO RETURN-CODE.                                    00026500
026600     GOBACK.                                                      00026600
026700                                                                  00026700
026800 000-EXIT.                                                        00026800
026900     EXIT.                                                        00026900
027000                                                                  00027000
027100 050-GET-TODAYS-DATE.                                             00027100
027200     ACCEPT WS-TODAY-RAW FROM DATE.                               00027200
027300     IF WS-TODAY-YY < 50                                          00027300
027400         MOVE 20 TO WS-TODAY-CC                                   00027400
027500     ELSE                                                         00027500
027600         MOVE 19 TO WS-TODAY-CC                                   00027600
027700     END-IF.                                                      00027700
027800     COMPUTE WS-TODAY-CCYYMMDD =                                  00027800
027900             (WS-TODAY-CC * 1000000)                              00027900
028000           + (WS-TODAY-YY * 10000)                                00028000
028100           + (WS-TODAY-MM * 100)                                  00028100
028200           + WS-TODAY-DD.                                         00028200
028300 050-EXIT.                                                        00028300
028400     EXIT.                                                        00028400
028500                                                                  00028500
028600*--- THE TARGET USER-ID COMES IN ON A ONE-LINE PARM CARD - THIS   00028600
028700*--- IS A BATCH JOB, NOT THE ORIGINAL INTERACTIVE SHELL.          00028700
028800 100-READ-CONTROL-CARD.                                           00028800
028900     MOVE SPACES TO WS-TARGET-USER-ID.                            00028900
029000     OPEN INPUT PARM-CARD.                                        00029000
029100     IF WS-PARM-STATUS NOT = '00'                                 00029100
029200         SET WS-PARM-BAD TO TRUE                                  00029200
029300         GO TO 100-EXIT                                           00029300
029400     END-IF.                                                      00029400
029500     READ PARM-CARD INTO PARM-LINE                                00029500
029600         AT END                                                   00029600
029700             SET WS-PARM-BAD TO TRUE                              00029700
029800     END-READ.                                                    00029800
029900     IF NOT WS-PARM-BAD                                           00029900
030000         MOVE PARM-LINE(1:10) TO WS-TARGET-USER-ID                00030000
030100     END-IF.                                                      00030100
030200     CLOSE PARM-CARD.                                             00030200
030300 100-EXIT.                                                        00030300
030400     EXIT.                                                        00030400
030500                                                                  00030500
030600 200-FIND-USER.                                                   00030600
030700     OPEN INPUT USER-MASTER.                                      00030700
030800     IF WS-USRMSTR-NOT-FOUND                                      00030800
030900         DISPLAY 'USRVIEW - USER MASTER FILE NOT FOUND'           00030900
031000         GO TO 200-EXIT                                           00031000
031100     END-IF.                                                      00031100
031200     PERFORM 210-READ-ONE-USER THRU 210-EXIT                      00031200
031300         UNTIL WS-USER-EOF OR WS-USER-FOUND.                      00031300
031400     CLOSE USER-MASTER.                                           00031400
031500 200-EXIT.                                                        00031500
031600     EXIT.                                                        00031600
031700                                                                  00031700
031800 210-READ-ONE-USER.                                               00031800
031900     READ USER-MASTER INTO UM-LINE-IMAGE                          00031900
032000         AT END                                                   00032000
032100             SET WS-USER-EOF TO TRUE                              00032100
032200             GO TO 210-EXIT                                       00032200
032300     END-READ.                                                    00032300
032400     IF UM-LINE-IMAGE(1:10) = WS-TARGET-USER-ID                   00032400
032500         SET WS-USER-FOUND TO TRUE                                00032500
032600         MOVE UM-LINE-IMAGE(1:10)  TO LR-USER-ID                  00032600
032700         MOVE UM-LINE-IMAGE(11:30) TO LR-USER-NAME                00032700
032800     END-IF.                                                      00032800
032900 210-EXIT.                                                        00032900
033000     EXIT.                                                        00033000
033100                                                                  00033100
033200 300-LOAD-ITEMS.                                                  00033200
033300     MOVE ZERO TO WS-ITEM-COUNT.                                  00033300
033400     OPEN INPUT ITEM-MASTER.                                      00033400
033500     IF WS-ITMMSTR-NOT-FOUND                                      00033500
033600         DISPLAY 'USRVIEW - ITEM MASTER FILE NOT FOUND'           00033600
033700         GO TO 300-EXIT                                           00033700
033800     END-IF.                                                      00033800
033900     PERFORM 310-READ-ONE-ITEM THRU 310-EXIT                      00033900
034000         UNTIL WS-ITEM-EOF.                                       00034000
034100     CLOSE ITEM-MASTER.                                           00034100
034200 300-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400                                                                  00034400
034500 310-READ-ONE-ITEM.                                               00034500
034600     READ ITEM-MASTER INTO IM-LINE-IMAGE                          00034600
034700         AT END                                                   00034700
034800             SET WS-ITEM-EOF TO TRUE                              00034800
034900             GO TO 310-EXIT                                       00034900
035000     END-READ.                                                    00035000
035100     ADD 1 TO WS-ITEM-COUNT.                                      00035100
035200     SET IT-IDX TO WS-ITEM-COUNT.                                 00035200
035300     MOVE IM-LINE-IMAGE(1:10)  TO IT-ITEM-ID(IT-IDX).             00035300
035400     MOVE IM-LINE-IMAGE(11:30) TO IT-ITEM-NAME(IT-IDX).           00035400
035500     MOVE IM-LINE-IMAGE(41:10) TO IT-OWNER-ID(IT-IDX).            00035500
035600     MOVE IM-LINE-IMAGE(51:9)  TO IT-PRICE-PER-DAY(IT-IDX).       00035600
035700     MOVE IM-LINE-IMAGE(60:2)  TO IT-CATEGORY-CODE(IT-IDX).       00035700
035800     MOVE IM-LINE-IMAGE(62:1)  TO IT-IS-AVAILABLE(IT-IDX).        00035800
035900 310-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100                                                                  00036100
036200*--- READ-ONLY LOAD OF THE TRANSACTION LEDGER - SAME CHECKSUM     00036200
036300*--- RULES AS TRANBAT'S 100-LOAD-LEDGER.  THIS PROGRAM NEVER      00036300
036400*--- REWRITES THE LEDGER.                                         00036400
036500 400-LOAD-LEDGER.                                                 00036500
036600     OPEN INPUT TRANSACTION-FILE.                                 00036600
036700     IF WS-TRANFILE-NOT-FOUND                                     00036700
036800         DISPLAY 'USRVIEW - LEDGER NOT FOUND, TREATING AS '       00036800
036900                 'EMPTY'                                          00036900
037000         SET WS-LEDGER-MISSING TO TRUE                            00037000
037100         MOVE ZERO TO WS-RECORD-COUNT                             00037100
037200         GO TO 400-EXIT                                           00037200
037300     END-IF.                                                      00037300
037400     IF NOT WS-TRANFILE-OK                                        00037400
037500         DISPLAY 'USRVIEW - ERROR OPENING LEDGER, STATUS = '      00037500
037600                 WS-TRANFILE-STATUS                               00037600
037700         SET WS-LEDGER-BAD TO TRUE                                00037700
037800         GO TO 400-EXIT                                           00037800
037900     END-IF.                                                      00037900
038000                                                                  00038000
038100     PERFORM 410-READ-HEADER-LINE THRU 410-EXIT.                  00038100
038200     IF WS-LEDGER-BAD                                             00038200
038300         CLOSE TRANSACTION-FILE                                   00038300
038400         GO TO 400-EXIT                                           00038400
038500     END-IF.                                                      00038500
038600                                                                  00038600
038700     MOVE ZERO TO WS-RECORD-COUNT.                                00038700
038800     PERFORM 420-READ-ONE-TRANSACTION THRU 420-EXIT               00038800
038900         UNTIL WS-AT-EOF OR WS-LEDGER-BAD.                        00038900
039000                                                                  00039000
039100     CLOSE TRANSACTION-FILE.                                      00039100
039200                                                                  00039200
039300     IF NOT WS-LEDGER-BAD                                         00039300
039400         IF WS-RECORD-COUNT NOT = WS-CHECKSUM-WHOLE               00039400
039500             MOVE 'LEDGER ILLEGALLY MODIFIED - WHOLE-FILE '       00039500
039600                  TO WS-ABEND-MESSAGE                             00039600
039700             SET WS-LEDGER-BAD TO TRUE                            00039700
039800         END-IF                                                   00039800
039900     END-IF.                                                      00039900
040000 400-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
040200                                                                  00040200
040300 410-READ-HEADER-LINE.                                            00040300
040400     READ TRANSACTION-FILE INTO TF-LINE-IMAGE                     00040400
040500         AT END                                                   00040500
040600             MOVE 'LEDGER ILLEGALLY MODIFIED - NO HEADER '        00040600
040700                  TO WS-ABEND-MESSAGE                             00040700
040800             SET WS-LEDGER-BAD TO TRUE                            00040800
040900             GO TO 410-EXIT                                       00040900
041000     END-READ.                                                    00041000
041100     MOVE TF-LINE-IMAGE(1:5) TO WS-CHECKSUM-WHOLE.                00041100
041200 410-EXIT.                                                        00041200
041300     EXIT.                                                        00041300
041400                                                                  00041400
041500 420-READ-ONE-TRANSACTION.                                        00041500
041600     READ TRANSACTION-FILE INTO TF-LINE-IMAGE                     00041600
041700         AT END                                                   00041700
041800             SET WS-AT-EOF TO TRUE                                00041800
041900             GO TO 420-EXIT                                       00041900
042000     END-READ.                                                    00042000
042100                                                                  00042100
042200*--- THE LINE IMAGE IS A FIXED X(180) AREA, PADDED WITH BLANKS    00042200
042300*--- PAST THE ACTUAL DATA - UNSTRING'S OWN TALLYING IN CANNOT     00042300
042400*--- TELL A SHORT LINE FROM A FULL ONE BECAUSE THE TRAILING       00042400
042500*--- BLANKS KEEP FEEDING WHATEVER RECEIVING FIELDS ARE LEFT.  A   00042500
042600*--- 9-FIELD LINE HAS EXACTLY 8 ' | ' SEPARATORS, SO THE SEPARATOR00042600
042700*--- COUNT - NOT THE UNSTRING TARGET COUNT - IS THE RELIABLE TEST 00042700
042800*--- (REQ PC-114).                                                00042800
042900     MOVE ZERO TO WS-FIELD-COUNT.                                 00042900
043000     INSPECT TF-LINE-IMAGE TALLYING WS-FIELD-COUNT                00043000
043100         FOR ALL ' | '.                                           00043100
043200                                                                  00043200
043300     IF WS-FIELD-COUNT NOT = 8                                    00043300
043400         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD COUNT '          00043400
043500              TO WS-ABEND-MESSAGE                                 00043500
043600         SET WS-LEDGER-BAD TO TRUE                                00043600
043700         GO TO 420-EXIT                                           00043700
043800     END-IF.                                                      00043800
043900                                                                  00043900
044000     UNSTRING TF-LINE-IMAGE DELIMITED BY ' | '                    00044000
044100         INTO WS-F1-TRANSACTION-ID, WS-F2-ITEM-NAME,              00044100
044200              WS-F3-ITEM-ID,        WS-F4-LENDER-ID,              00044200
044300              WS-F5-BORROWER-ID,    WS-F6-DURATION,               00044300
044400              WS-F7-CREATED-DATE,   WS-F8-MONEY,                  00044400
044500              WS-F9-CHECKSUM                                      00044500
044600     END-UNSTRING.                                                00044600
044700                                                                  00044700
044800*--- A HAND-EDITED LEDGER CAN SLIP NON-DIGIT TEXT INTO ONE OF THE 00044800
044900*--- NUMERIC SPLIT FIELDS AND STILL SATISFY THE SEPARATOR-COUNT   00044900
045000*--- TEST ABOVE - UNSTRING DOES NOT VALIDATE THE RECEIVING FIELD'S00045000
045100*--- CLASS.  TESTED HERE, BEFORE TRNCALC TOUCHES THE FIELDS IN    00045100
045200*--- ARITHMETIC (REQ PC-124).                                     00045200
045300     IF WS-F6-DURATION NOT NUMERIC                                00045300
045400         OR WS-F8-MONEY NOT NUMERIC                               00045400
045500         OR WS-F9-CHECKSUM NOT NUMERIC                            00045500
045600         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD TYPE  '          00045600
045700              TO WS-ABEND-MESSAGE                                 00045700
045800         SET WS-LEDGER-BAD TO TRUE                                00045800
045900         GO TO 420-EXIT                                           00045900
046000     END-IF.                                                      00046000
046100                                                                  00046100
046200     MOVE WS-F1-TRANSACTION-ID TO LR-TRANSACTION-ID.              00046200
046300     MOVE WS-F2-ITEM-NAME      TO LR-ITEM-NAME.                   00046300
046400     MOVE WS-F3-ITEM-ID        TO LR-ITEM-ID.                     00046400
046500     MOVE WS-F4-LENDER-ID      TO LR-LENDER-ID.                   00046500
046600     MOVE WS-F5-BORROWER-ID    TO LR-BORROWER-ID.                 00046600
046700     MOVE WS-F6-DURATION       TO LR-DURATION.                    00046700
046800     MOVE WS-F7-CREATED-DATE   TO LR-CREATED-DATE-X.              00046800
046900     MOVE WS-F8-MONEY          TO LR-MONEY-TRANSACTED.            00046900
047000     MOVE WS-F9-CHECKSUM       TO LR-CHECKSUM.                    00047000
047100     SET LR-TRAN-NOT-FINISHED  TO TRUE.                           00047100
047200                                                                  00047200
047300     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,                  00047300
047400                           WS-TODAY-CCYYMMDD,                     00047400
047500                           WS-SUB-RETURN-CD.                      00047500
047600                                                                  00047600
047700     PERFORM 440-SCAN-DISPLAY-LENGTH THRU 440-EXIT.               00047700
047800     IF WS-SCAN-PTR NOT = LR-CHECKSUM                             00047800
047900         MOVE 'LEDGER ILLEGALLY MODIFIED - LINE CHECKSUM'         00047900
048000              TO WS-ABEND-MESSAGE                                 00048000
048100         SET WS-LEDGER-BAD TO TRUE                                00048100
048200         GO TO 420-EXIT                                           00048200
048300     END-IF.                                                      00048300
048400                                                                  00048400
048500     ADD 1 TO WS-RECORD-COUNT.                                    00048500
048600     SET LT-IDX TO WS-RECORD-COUNT.                               00048600
048700     MOVE LR-TRANSACTION-ID   TO LT-TRANSACTION-ID(LT-IDX).       00048700
048800     MOVE LR-ITEM-NAME        TO LT-ITEM-NAME(LT-IDX).            00048800
048900     MOVE LR-ITEM-ID          TO LT-ITEM-ID(LT-IDX).              00048900
049000     MOVE LR-LENDER-ID        TO LT-LENDER-ID(LT-IDX).            00049000
049100     MOVE LR-BORROWER-ID      TO LT-BORROWER-ID(LT-IDX).          00049100
049200     MOVE LR-DURATION         TO LT-DURATION(LT-IDX).             00049200
049300     MOVE LR-CREATED-DATE-X   TO LT-CREATED-DATE(LT-IDX).         00049300
049400     MOVE LR-MONEY-TRANSACTED TO LT-MONEY-TRANSACTED(LT-IDX).     00049400
049500 420-EXIT.                                                        00049500
049600     EXIT.                                                        00049600
049700                                                                  00049700
049800*--- SEE TRANBAT 140-SCAN-DISPLAY-LENGTH FOR THE RATIONALE - NO   00049800
049900*--- INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL.                    00049900
050000 440-SCAN-DISPLAY-LENGTH.                                         00050000
050100     MOVE 150 TO WS-SCAN-PTR.                                     00050100
050200     MOVE 'N' TO WS-SCAN-DONE-SW.                                 00050200
050300     PERFORM 445-SCAN-ONE-CHAR THRU 445-EXIT                      00050300
050400         UNTIL WS-SCAN-DONE OR WS-SCAN-PTR = 0.                   00050400
050500 440-EXIT.                                                        00050500
050600     EXIT.                                                        00050600
050700                                                                  00050700
050800 445-SCAN-ONE-CHAR.                                               00050800
050900     IF LR-DISPLAY-LINE(WS-SCAN-PTR:1) NOT = SPACE                00050900
051000         SET WS-SCAN-DONE TO TRUE                                 00051000
051100     ELSE                                                         00051100
051200         SUBTRACT 1 FROM WS-SCAN-PTR                              00051200
051300     END-IF.                                                      00051300
051400 445-EXIT.                                                        00051400
051500     EXIT.                                                        00051500
051600                                                                  00051600
051700*--- TOTAL-LOSS IS THE SUM OVER THE USER'S BORROW TRANSACTIONS,   00051700
051800*--- TOTAL-GAIN OVER THEIR LEND TRANSACTIONS - BOTH PLAIN SUMS,   00051800
051900*--- NO PRORATION, STARTING FROM ZERO (REQ PC-101).               00051900
052000 500-COMPUTE-TOTALS.                                              00052000
052100     MOVE ZERO TO WS-TOTAL-LOSS.                                  00052100
052200     MOVE ZERO TO WS-TOTAL-GAIN.                                  00052200
052300     PERFORM 510-ACCUM-ONE-ENTRY THRU 510-EXIT                    00052300
052400         VARYING WS-IX FROM 1 BY 1                                00052400
052500         UNTIL WS-IX > WS-RECORD-COUNT.                           00052500
052600 500-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800                                                                  00052800
052900 510-ACCUM-ONE-ENTRY.                                             00052900
053000     SET LT-IDX TO WS-IX.                                         00053000
053100     IF LT-BORROWER-ID(LT-IDX) = WS-TARGET-USER-ID                00053100
053200         ADD LT-MONEY-TRANSACTED(LT-IDX) TO WS-TOTAL-LOSS         00053200
053300     END-IF.                                                      00053300
053400     IF LT-LENDER-ID(LT-IDX) = WS-TARGET-USER-ID                  00053400
053500         ADD LT-MONEY-TRANSACTED(LT-IDX) TO WS-TOTAL-GAIN         00053500
053600     END-IF.                                                      00053600
053700 510-EXIT.                                                        00053700
053800     EXIT.                                                        00053800
053900                                                                  00053900
054000*--- REPORT CONTENT, IN ORDER: THE USER'S OWN LINE, THE USER'S    00054000
054100*--- OWNED ITEMS, THE FULL LEDGER (NOT FILTERED TO THIS USER),    00054100
054200*--- THEN THE TWO TOTALS (REQ PC-101).                            00054200
054300 600-PRINT-REPORT.                                                00054300
054400     OPEN OUTPUT USER-RPT.                                        00054400
054500                                                                  00054500
054600     MOVE SPACES TO RPT-LINE-IMAGE.                               00054600
054700     STRING 'USER: '            DELIMITED BY SIZE                 00054700
054800            WS-TARGET-USER-ID   DELIMITED BY SIZE                 00054800
054900            '  NAME: '          DELIMITED BY SIZE                 00054900
055000            LR-USER-NAME        DELIMITED BY SIZE                 00055000
055100       INTO RPT-LINE-IMAGE                                        00055100
055200     END-STRING.                                                  00055200
055300     MOVE RPT-LINE-IMAGE TO RPT-RECORD.                           00055300
055400     WRITE RPT-RECORD.                                            00055400
055500                                                                  00055500
055600     PERFORM 630-PRINT-ONE-ITEM THRU 630-EXIT                     00055600
055700         VARYING WS-JX FROM 1 BY 1                                00055700
055800         UNTIL WS-JX > WS-ITEM-COUNT.                             00055800
055900                                                                  00055900
056000     PERFORM 640-PRINT-ONE-TRAN THRU 640-EXIT                     00056000
056100         VARYING WS-IX FROM 1 BY 1                                00056100
056200         UNTIL WS-IX > WS-RECORD-COUNT.                           00056200
056300                                                                  00056300
056400     PERFORM 650-PRINT-TOTALS THRU 650-EXIT.                      00056400
056500                                                                  00056500
056600     CLOSE USER-RPT.                                              00056600
056700 600-EXIT.                                                        00056700
056800     EXIT.                                                        00056800
056900                                                                  00056900
057000 630-PRINT-ONE-ITEM.                                              00057000
057100     SET IT-IDX TO WS-JX.                                         00057100
057200     IF IT-OWNER-ID(IT-IDX) = WS-TARGET-USER-ID                   00057200
057300         MOVE IT-ITEM-ID(IT-IDX)       TO LR-ITM-ITEM-ID          00057300
057400         MOVE IT-ITEM-NAME(IT-IDX)     TO LR-ITM-ITEM-NAME        00057400
057500         MOVE IT-OWNER-ID(IT-IDX)      TO LR-ITM-OWNER-ID         00057500
057600         MOVE IT-PRICE-PER-DAY(IT-IDX) TO LR-ITM-PRICE-PER-DAY    00057600
057700         MOVE IT-CATEGORY-CODE(IT-IDX) TO LR-ITM-CATEGORY-CODE    00057700
057800         MOVE IT-IS-AVAILABLE(IT-IDX)  TO LR-ITM-IS-AVAILABLE     00057800
057900         CALL 'ITMCALC' USING LR-ITM-ITEM-RECORD,                 00057900
058000                               WS-SUB-RETURN-CD                   00058000
058100         MOVE SPACES TO RPT-LINE-IMAGE                            00058100
058200         MOVE LR-ITM-ITEM-DISPLAY-LINE TO RPT-LINE-IMAGE          00058200
058300         MOVE RPT-LINE-IMAGE TO RPT-RECORD                        00058300
058400         WRITE RPT-RECORD                                         00058400
058500     END-IF.                                                      00058500
058600 630-EXIT.                                                        00058600
058700     EXIT.                                                        00058700
058800                                                                  00058800
058900 640-PRINT-ONE-TRAN.                                              00058900
059000     SET LT-IDX TO WS-IX.                                         00059000
059100     MOVE LT-TRANSACTION-ID(LT-IDX)   TO LR-TRANSACTION-ID.       00059100
059200     MOVE LT-ITEM-NAME(LT-IDX)        TO LR-ITEM-NAME.            00059200
059300     MOVE LT-ITEM-ID(LT-IDX)          TO LR-ITEM-ID.              00059300
059400     MOVE LT-LENDER-ID(LT-IDX)        TO LR-LENDER-ID.            00059400
059500     MOVE LT-BORROWER-ID(LT-IDX)      TO LR-BORROWER-ID.          00059500
059600     MOVE LT-DURATION(LT-IDX)         TO LR-DURATION.             00059600
059700     MOVE LT-CREATED-DATE(LT-IDX)     TO LR-CREATED-DATE-X.       00059700
059800     MOVE LT-MONEY-TRANSACTED(LT-IDX) TO LR-MONEY-TRANSACTED.     00059800
059900     SET LR-TRAN-NOT-FINISHED         TO TRUE.                    00059900
060000     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,                  00060000
060100                           WS-TODAY-CCYYMMDD,                     00060100
060200                           WS-SUB-RETURN-CD.                      00060200
060300     MOVE SPACES TO RPT-LINE-IMAGE.                               00060300
060400     MOVE LR-DISPLAY-LINE TO RPT-LINE-IMAGE.                      00060400
060500     MOVE RPT-LINE-IMAGE TO RPT-RECORD.                           00060500
060600     WRITE RPT-RECORD.                                            00060600
060700 640-EXIT.                                                        00060700
060800     EXIT.                                                        00060800
060900                                                                  00060900
061000 650-PRINT-TOTALS.                                                00061000
061100     MOVE WS-TOTAL-LOSS TO WS-TOTAL-LOSS-EDIT.                    00061100
061200     MOVE WS-TOTAL-GAIN TO WS-TOTAL-GAIN-EDIT.                    00061200
061300     MOVE SPACES TO RPT-LINE-IMAGE.                               00061300
061400     STRING 'TOTAL-LOSS: '   DELIMITED BY SIZE                    00061400
061500            WS-TOTAL-LOSS-EDIT DELIMITED BY SIZE                  00061500
061600       INTO RPT-LINE-IMAGE                                        00061600
061700     END-STRING.                                                  00061700
061800     MOVE RPT-LINE-IMAGE TO RPT-RECORD.                           00061800
061900     WRITE RPT-RECORD.                                            00061900
062000     MOVE SPACES TO RPT-LINE-IMAGE.                               00062000
062100     STRING 'TOTAL-GAIN: '   DELIMITED BY SIZE                    00062100
062200            WS-TOTAL-GAIN-EDIT DELIMITED BY SIZE                  00062200
062300       INTO RPT-LINE-IMAGE                                        00062300
062400     END-STRING.                                                  00062400
062500     MOVE RPT-LINE-IMAGE TO RPT-RECORD.                           00062500
062600     WRITE RPT-RECORD.                                            00062600
062700 650-EXIT.                                                        00062700
062800     EXIT.                                                        00062800
