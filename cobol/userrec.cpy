000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK    :  USERREC                                      * 00000300
000400*   DESCRIPTION :  PROPERTY CONTROL LEDGER - BORROWER/LENDER     *00000400
000500*                  MASTER RECORD.  MINIMAL FORM - JUST ENOUGH TO *00000500
000600*                  SATISFY THE VIEW-USER LOOKUP (REQ PC-101).    *00000600
000700*                                                                *00000700
000800*   11/04/87  RDH  ORIGINAL CODING                               *00000800
000900*   03/22/01  TWK  WIRED INTO USRVIEW'S WORKING-STORAGE - THAT   *00000900
001000*                  PROGRAM WAS HAND-SLICING THE RAW USER MASTER  *00001000
001100*                  IMAGE INSTEAD OF USING THIS COPYBOOK (REQ     *00001100
001200*                  PC-121)                                       *00001200
001300******************************************************************00001300
001400 01  LR-USER-RECORD.                                              00001400
001500     05  LR-USER-ID                PIC X(10).                     00001500
001600     05  LR-USER-NAME              PIC X(30).                     00001600
001700     05  FILLER                    PIC X(10).                     00001700
