000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    TRANBAT.                                          00000200
000300 AUTHOR.        R D HALVERSEN.                                    00000300
000400 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.        00000400
000500 DATE-WRITTEN.  11/04/87.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800                                                                  00000800
000900******************************************************************00000900
001000*                                                                *00001000
001100*   PROGRAM      :  TRANBAT                                     * 00001100
001200*   DESCRIPTION  :  NIGHTLY EQUIPMENT LOAN LEDGER REWRITE.       *00001200
001300*                   READS THE PIPE-DELIMITED LOAN-TRANSACTION    *00001300
001400*                   LEDGER, VALIDATES THE WHOLE-FILE AND PER-    *00001400
001500*                   LINE CHECKSUMS THAT GUARD AGAINST A HAND-    *00001500
001600*                   EDITED OR TRUNCATED LEDGER, RECOMPUTES EACH  *00001600
001700*                   TRANSACTION'S RETURN DATE/OVERDUE STATUS     *00001700
001800*                   THROUGH TRNCALC, AND REWRITES THE LEDGER IN  *00001800
001900*                   PLACE WITH FRESH CHECKSUMS.  A MISSING       *00001900
002000*                   LEDGER ON THE FIRST RUN IS NOT AN ERROR - IT *00002000
002100*                   PRODUCES A FRESH, EMPTY ONE.  ANY OTHER      *00002100
002200*                   VALIDATION FAILURE ABENDS THE RUN WITHOUT    *00002200
002300*                   TOUCHING THE LEDGER - THERE IS NO PARTIAL OR *00002300
002400*                   BEST-EFFORT LOAD (REQ PC-101).               *00002400
002500*                                                                *00002500
002600*   CHANGE LOG                                                   *00002600
002700*   --------------------------------------------------------    * 00002700
002800*   11/04/87  RDH  ORIGINAL CODING (REQ PC-101)                  *00002800
002900*   06/21/90  RDH  RAISED LEDGER-TABLE SIZE FROM 300 TO 1000     *00002900
003000*                  ENTRIES - CAMPUS REC CENTER LEDGER OUTGREW IT *00003000
003100*                  (REQ PC-109)                                  *00003100
003200*   02/17/93  RDH  MOVED PER-LINE CHECKSUM LENGTH SCAN OUT OF    *00003200
003300*                  LINE SO TRNCALC STAYS FILE-FREE (REQ PC-114)  *00003300
003400*   09/09/98  JKL  YEAR 2000 REVIEW - ADDED CENTURY WINDOW ON    *00003400
003500*                  THE 2-DIGIT ACCEPT FROM DATE RESULT BEFORE    *00003500
003600*                  IT GOES TO TRNCALC (REQ Y2K-07)               *00003600
003700*   03/11/99  JKL  CORRECTED OFF-BY-ONE IN WHOLE-FILE CHECKSUM   *00003700
003800*                  REPORTED BY PHYSICAL PLANT (REQ Y2K-11)       *00003800
003900*   03/22/01  TWK  LR-DISPLAY-LINE (COPY TRANREC) WIDENED TO     *00003900
004000*                  X(150) - IT WAS TOO SHORT FOR TRNCALC'S OWN   *00004000
004100*                  STRING AND EVERY CHECKSUM WAS COMING BACK A   *00004100
004200*                  FLAT 100 REGARDLESS OF THE LINE CONTENT.      *00004200
004300*                  140-SCAN-DISPLAY-LENGTH NOW STARTS THE        *00004300
004400*                  BACKWARD BLANK SCAN AT 150, NOT 100           *00004400
004500*                  (REQ PC-121)                                  *00004500
004600*   06/14/01  TWK  120-READ-ONE-TRANSACTION NOW TESTS DURATION,  *00004600
004700*                  MONEY-TRANSACTED AND THE LINE CHECKSUM FOR    *00004700
004800*                  NUMERIC BEFORE THEY GO TO TRNCALC - A HAND-   *00004800
004900*                  EDITED LEDGER COULD SLIP NON-DIGIT TEXT PAST  *00004900
005000*                  THE FIELD-COUNT TEST AND INTO THE ARITHMETIC  *00005000
005100*                  (REQ PC-124)                                  *00005100
005200******************************************************************00005200
005300                                                                  00005300
005400 ENVIRONMENT DIVISION.                                            00005400
005500 CONFIGURATION SECTION.                                           00005500
005600 SOURCE-COMPUTER.   IBM-370.                                      00005600
005700 OBJECT-COMPUTER.   IBM-370.                                      00005700
005800 SPECIAL-NAMES.                                                   00005800
005900     C01 IS TOP-OF-FORM.                                          00005900
006000                                                                  00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00006300
006400         ORGANIZATION IS LINE SEQUENTIAL                          00006400
006500         FILE STATUS  IS WS-TRANFILE-STATUS.                      00006500
006600                                                                  00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900                                                                  00006900
007000 FD  TRANSACTION-FILE                                             00007000
007100     LABEL RECORDS ARE STANDARD.                                  00007100
007200 01  TF-RECORD                     PIC X(180).                    00007200
007300                                                                  00007300
007400 WORKING-STORAGE SECTION.                                         00007400
007500                                                                  00007500
007600 01  WS-LINE-BUFFERS.                                             00007600
007700     05  TF-LINE-IMAGE             PIC X(180).                    00007700
007800     05  FILLER                    PIC X(04).                     00007800
007900                                                                  00007900
008000 01  WS-FILE-STATUSES.                                            00008000
008100     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.        00008100
008200         88  WS-TRANFILE-OK           VALUE '00'.                 00008200
008300         88  WS-TRANFILE-NOT-FOUND    VALUE '35'.                 00008300
008400     05  FILLER                    PIC X(04).                     00008400
008500                                                                  00008500
008600 01  WS-SWITCHES.                                                 00008600
008700     05  WS-EOF-SW                 PIC X(01) VALUE 'N'.           00008700
008800         88  WS-AT-EOF                VALUE 'Y'.                  00008800
008900     05  WS-BAD-LEDGER-SW          PIC X(01) VALUE 'N'.           00008900
009000         88  WS-LEDGER-BAD            VALUE 'Y'.                  00009000
009100     05  WS-FIRST-RUN-SW           PIC X(01) VALUE 'N'.           00009100
009200         88  WS-FIRST-RUN             VALUE 'Y'.                  00009200
009300     05  FILLER                    PIC X(04).                     00009300
009400                                                                  00009400
009500 01  WS-COUNTERS.                                                 00009500
009600     05  WS-CHECKSUM-WHOLE         PIC 9(05) VALUE ZERO.          00009600
009700     05  WS-RECORD-COUNT           PIC 9(05) COMP-3 VALUE ZERO.   00009700
009800     05  WS-FIELD-COUNT            PIC 9(02) COMP   VALUE ZERO.   00009800
009900     05  WS-LINE-LEN               PIC 9(03) COMP   VALUE ZERO.   00009900
010000     05  FILLER                    PIC X(04).                     00010000
010100                                                                  00010100
010200 77  WS-IX                        PIC 9(04) COMP VALUE ZERO.      00010200
010300 77  WS-SUB-RETURN-CD             PIC S9(04) COMP VALUE ZERO.     00010300
010400                                                                  00010400
010500 01  WS-TODAYS-DATE.                                              00010500
010600     05  WS-TODAY-RAW.                                            00010600
010700         10  WS-TODAY-YY           PIC 9(02).                     00010700
010800         10  WS-TODAY-MM           PIC 9(02).                     00010800
010900         10  WS-TODAY-DD           PIC 9(02).                     00010900
011000     05  WS-TODAY-CC               PIC 9(02) VALUE ZERO.          00011000
011100     05  WS-TODAY-CCYYMMDD         PIC 9(08) VALUE ZERO.          00011100
011200     05  FILLER                    PIC X(04).                     00011200
011300                                                                  00011300
011400*--- ONE SPLIT-APART LEDGER LINE, READY FOR VALIDATION.  THE PIPE 00011400
011500*--- LAYOUT IS FIELD-FOR-FIELD WITH THE LEDGER STANDARD - SEE     00011500
011600*--- TRANREC.                                                     00011600
011700 01  WS-SPLIT-LINE.                                               00011700
011800     05  WS-F1-TRANSACTION-ID      PIC X(10).                     00011800
011900     05  WS-F2-ITEM-NAME           PIC X(30).                     00011900
012000     05  WS-F3-ITEM-ID             PIC X(10).                     00012000
012100     05  WS-F4-LENDER-ID           PIC X(10).                     00012100
012200     05  WS-F5-BORROWER-ID         PIC X(10).                     00012200
012300     05  WS-F6-DURATION            PIC 9(04).                     00012300
012400     05  WS-F7-CREATED-DATE        PIC X(10).                     00012400
012500     05  WS-F8-MONEY               PIC 9(07)V99.                  00012500
012600     05  WS-F9-CHECKSUM            PIC 9(05).                     00012600
012700     05  FILLER                    PIC X(04).                     00012700
012800                                                                  00012800
012900*--- WORK COPY OF THE RENDERED LINE, USED ONLY TO COUNT ITS       00012900
013000*--- SIGNIFICANT LENGTH FOR THE PER-LINE CHECKSUM TEST - NO       00013000
013100*--- INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL, SO THE TRAILING    00013100
013200*--- BLANKS ARE COUNTED OFF BY HAND.                              00013200
013300 01  WS-LENGTH-SCAN.                                              00013300
013400     05  WS-SCAN-PTR               PIC 9(03) COMP VALUE ZERO.     00013400
013500     05  WS-SCAN-DONE-SW           PIC X(01) VALUE 'N'.           00013500
013600         88  WS-SCAN-DONE             VALUE 'Y'.                  00013600
013700     05  FILLER                    PIC X(04).                     00013700
013800                                                                  00013800
013900 01  WS-OUTPUT-LINE                PIC X(180).                    00013900
014000                                                                  00014000
014100*--- IN-MEMORY LEDGER - THE WHOLE FILE, LOADED ONCE, VALIDATED,   00014100
014200*--- THEN WRITTEN BACK OUT.  NOT KEYED - PROCESSED IN FILE ORDER, 00014200
014300*--- SAME ORDER THE LEDGER WAS READ IN, TOP TO BOTTOM.            00014300
014400 01  LEDGER-TABLE.                                                00014400
014500     05  LT-ENTRY OCCURS 0 TO 1000 TIMES                          00014500
014600                  DEPENDING ON WS-RECORD-COUNT                    00014600
014700                  INDEXED BY LT-IDX.                              00014700
014800         10  LT-TRANSACTION-ID     PIC X(10).                     00014800
014900         10  LT-ITEM-NAME          PIC X(30).                     00014900
015000         10  LT-ITEM-ID            PIC X(10).                     00015000
015100         10  LT-LENDER-ID          PIC X(10).                     00015100
015200         10  LT-BORROWER-ID        PIC X(10).                     00015200
015300         10  LT-DURATION           PIC 9(04).                     00015300
015400         10  LT-CREATED-DATE       PIC X(10).                     00015400
015500         10  LT-MONEY-TRANSACTED   PIC 9(07)V99 COMP-3.           00015500
015600         10  FILLER                PIC X(10).                     00015600
015700                                                                  00015700
015800 01  WS-ABEND-MESSAGE              PIC X(60).                     00015800
015900                                                                  00015900
016000 COPY TRANREC.                                                    00016000
016100                                                                  00016100
016200 PROCEDURE DIVISION.                                              00016200
016300                                                                  00016300
016400 000-MAIN-LOGIC.                                                  00016400
016500     PERFORM 050-GET-TODAYS-DATE   THRU 050-EXIT.                 00016500
016600     PERFORM 100-LOAD-LEDGER       THRU 100-EXIT.                 00016600
016700     IF NOT WS-LEDGER-BAD                                         00016700
016800         PERFORM 200-REWRITE-LEDGER THRU 200-EXIT                 00016800
016900         MOVE ZERO TO RETURN-CODE                                 00016900
017000     ELSE                                                         00017000
017100         MOVE 16 TO RETURN-CODE                                   00017100
017200     END-IF.                                                      00017200
017300     GOBACK.                                                      00017300
017400                                                                  00017400
017500*--- TODAY'S DATE, WINDOWED TO A FULL CENTURY (REQ Y2K-07).  THE  00017500
017600*--- WINDOW BOUNDARY OF 50 MATCHES THE ONE USED CAMPUS-WIDE.      00017600
017700 050-GET-TODAYS-DATE.                                             00017700
017800     ACCEPT WS-TODAY-RAW FROM DATE.                               00017800
017900     IF WS-TODAY-YY < 50                                          00017900
018000         MOVE 20 TO WS-TODAY-CC                                   00018000
018100     ELSE                                                         00018100
018200         MOVE 19 TO WS-TODAY-CC                                   00018200
018300     END-IF.                                                      00018300
018400     COMPUTE WS-TODAY-CCYYMMDD =                                  00018400
018500             (WS-TODAY-CC * 1000000)                              00018500
018600           + (WS-TODAY-YY * 10000)                                00018600
018700           + (WS-TODAY-MM * 100)                                  00018700
018800           + WS-TODAY-DD.                                         00018800
018900 050-EXIT.                                                        00018900
019000     EXIT.                                                        00019000
019100                                                                  00019100
019200*--- LOADDATA.  OPENS THE LEDGER, READS THE WHOLE-FILE CHECKSUM   00019200
019300*--- HEADER, THEN ONE TRANSACTION PER REMAINING LINE.  ANY        00019300
019400*--- VALIDATION FAILURE SETS WS-LEDGER-BAD AND STOPS READING -    00019400
019500*--- NO PARTIAL LOAD.                                             00019500
019600 100-LOAD-LEDGER.                                                 00019600
019700     OPEN INPUT TRANSACTION-FILE.                                 00019700
019800     IF WS-TRANFILE-NOT-FOUND                                     00019800
019900         DISPLAY 'TRANBAT - LEDGER NOT FOUND, STARTING EMPTY'     00019900
020000         SET WS-FIRST-RUN TO TRUE                                 00020000
020100         MOVE ZERO TO WS-RECORD-COUNT                             00020100
020200         GO TO 100-EXIT                                           00020200
020300     END-IF.                                                      00020300
020400     IF NOT WS-TRANFILE-OK                                        00020400
020500         DISPLAY 'TRANBAT - ERROR OPENING LEDGER, STATUS = '      00020500
020600                 WS-TRANFILE-STATUS                               00020600
020700         SET WS-LEDGER-BAD TO TRUE                                00020700
020800         GO TO 100-EXIT                                           00020800
020900     END-IF.                                                      00020900
021000                                                                  00021000
021100     PERFORM 110-READ-HEADER-LINE THRU 110-EXIT.                  00021100
021200     IF WS-LEDGER-BAD                                             00021200
021300         CLOSE TRANSACTION-FILE                                   00021300
021400         GO TO 100-EXIT                                           00021400
021500     END-IF.                                                      00021500
021600                                                                  00021600
021700     MOVE ZERO TO WS-RECORD-COUNT.                                00021700
021800     PERFORM 120-READ-ONE-TRANSACTION THRU 120-EXIT               00021800
021900         UNTIL WS-AT-EOF OR WS-LEDGER-BAD.                        00021900
022000                                                                  00022000
022100     CLOSE TRANSACTION-FILE.                                      00022100
022200                                                                  00022200
022300     IF NOT WS-LEDGER-BAD                                         00022300
022400         IF WS-RECORD-COUNT NOT = WS-CHECKSUM-WHOLE               00022400
022500             MOVE 'LEDGER ILLEGALLY MODIFIED - WHOLE-FILE '       00022500
022600                  TO WS-ABEND-MESSAGE                             00022600
022700             PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT           00022700
022800         END-IF                                                   00022800
022900     END-IF.                                                      00022900
023000 100-EXIT.                                                        00023000
023100     EXIT.                                                        00023100
023200                                                                  00023200
023300*--- LINE 1 OF THE FILE IS THE RECORD-COUNT HEADER, NOT A         00023300
023400*--- TRANSACTION.                                                 00023400
023500 110-READ-HEADER-LINE.                                            00023500
023600     READ TRANSACTION-FILE INTO TF-LINE-IMAGE                     00023600
023700         AT END                                                   00023700
023800             MOVE 'LEDGER ILLEGALLY MODIFIED - NO HEADER '        00023800
023900                  TO WS-ABEND-MESSAGE                             00023900
024000             PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT           00024000
024100     END-READ.                                                    00024100
024200     MOVE TF-LINE-IMAGE(1:5) TO WS-CHECKSUM-WHOLE.                00024200
024300 110-EXIT.                                                        00024300
024400     EXIT.                                                        00024400
024500                                                                  00024500
024600*--- READS ONE LEDGER LINE, SPLITS IT ON ' | ', VALIDATES THE     00024600
024700*--- FIELD COUNT AND THE PER-LINE CHECKSUM, THEN APPENDS THE      00024700
024800*--- TRANSACTION TO LEDGER-TABLE.                                 00024800
024900 120-READ-ONE-TRANSACTION.                                        00024900
025000     READ TRANSACTION-FILE INTO TF-LINE-IMAGE                     00025000
025100         AT END                                                   00025100
025200             SET WS-AT-EOF TO TRUE                                00025200
025300             GO TO 120-EXIT                                       00025300
025400     END-READ.                                                    00025400
025500                                                                  00025500
025600*--- THE LINE IMAGE IS A FIXED X(180) AREA, PADDED WITH BLANKS    00025600
025700*--- PAST THE ACTUAL DATA - UNSTRING'S OWN TALLYING IN CANNOT     00025700
025800*--- TELL A SHORT LINE FROM A FULL ONE BECAUSE THE TRAILING       00025800
025900*--- BLANKS KEEP FEEDING WHATEVER RECEIVING FIELDS ARE LEFT.  A   00025900
026000*--- 9-FIELD LINE HAS EXACTLY 8 ' | ' SEPARATORS, SO THE SEPARATOR00026000
026100*--- COUNT - NOT THE UNSTRING TARGET COUNT - IS THE RELIABLE TEST 00026100
026200*--- (REQ PC-114).                                                00026200
026300     MOVE ZERO TO WS-FIELD-COUNT.                                 00026300
026400     INSPECT TF-LINE-IMAGE TALLYING WS-FIELD-COUNT                00026400
026500         FOR ALL ' | '.                                           00026500
026600                                                                  00026600
026700     IF WS-FIELD-COUNT NOT = 8                                    00026700
026800         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD COUNT '          00026800
026900              TO WS-ABEND-MESSAGE                                 00026900
027000         PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT               00027000
027100         GO TO 120-EXIT                                           00027100
027200     END-IF.                                                      00027200
027300                                                                  00027300
027400     UNSTRING TF-LINE-IMAGE DELIMITED BY ' | '                    00027400
027500         INTO WS-F1-TRANSACTION-ID, WS-F2-ITEM-NAME,              00027500
027600              WS-F3-ITEM-ID,        WS-F4-LENDER-ID,              00027600
027700              WS-F5-BORROWER-ID,    WS-F6-DURATION,               00027700
027800              WS-F7-CREATED-DATE,   WS-F8-MONEY,                  00027800
027900              WS-F9-CHECKSUM                                      00027900
028000     END-UNSTRING.                                                00028000
028100                                                                  00028100
028200*--- A HAND-EDITED LEDGER CAN SLIP NON-DIGIT TEXT INTO ONE OF THE 00028200
028300*--- NUMERIC SPLIT FIELDS AND STILL SATISFY THE SEPARATOR-COUNT   00028300
028400*--- TEST ABOVE - UNSTRING DOES NOT VALIDATE THE RECEIVING FIELD'S00028400
028500*--- CLASS.  TESTED HERE, BEFORE TRNCALC TOUCHES THE FIELDS IN    00028500
028600*--- ARITHMETIC (REQ PC-124).                                     00028600
028700     IF WS-F6-DURATION NOT NUMERIC                                00028700
028800         OR WS-F8-MONEY NOT NUMERIC                               00028800
028900         OR WS-F9-CHECKSUM NOT NUMERIC                            00028900
029000         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD TYPE  '          00029000
029100              TO WS-ABEND-MESSAGE                                 00029100
029200         PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT               00029200
029300         GO TO 120-EXIT                                           00029300
029400     END-IF.                                                      00029400
029500                                                                  00029500
029600     MOVE WS-F1-TRANSACTION-ID TO LR-TRANSACTION-ID.              00029600
029700     MOVE WS-F2-ITEM-NAME      TO LR-ITEM-NAME.                   00029700
029800     MOVE WS-F3-ITEM-ID        TO LR-ITEM-ID.                     00029800
029900     MOVE WS-F4-LENDER-ID      TO LR-LENDER-ID.                   00029900
030000     MOVE WS-F5-BORROWER-ID    TO LR-BORROWER-ID.                 00030000
030100     MOVE WS-F6-DURATION       TO LR-DURATION.                    00030100
030200     MOVE WS-F7-CREATED-DATE   TO LR-CREATED-DATE-X.              00030200
030300     MOVE WS-F8-MONEY          TO LR-MONEY-TRANSACTED.            00030300
030400     MOVE WS-F9-CHECKSUM       TO LR-CHECKSUM.                    00030400
030500     SET LR-TRAN-NOT-FINISHED  TO TRUE.                           00030500
030600                                                                  00030600
030700     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,                  00030700
030800                           WS-TODAY-CCYYMMDD,                     00030800
030900                           WS-SUB-RETURN-CD.                      00030900
031000                                                                  00031000
031100     PERFORM 140-SCAN-DISPLAY-LENGTH THRU 140-EXIT.               00031100
031200                                                                  00031200
031300     IF WS-SCAN-PTR NOT = LR-CHECKSUM                             00031300
031400         MOVE 'LEDGER ILLEGALLY MODIFIED - LINE CHECKSUM'         00031400
031500              TO WS-ABEND-MESSAGE                                 00031500
031600         PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT               00031600
031700         GO TO 120-EXIT                                           00031700
031800     END-IF.                                                      00031800
031900                                                                  00031900
032000     ADD 1 TO WS-RECORD-COUNT.                                    00032000
032100     SET LT-IDX TO WS-RECORD-COUNT.                               00032100
032200     MOVE LR-TRANSACTION-ID   TO LT-TRANSACTION-ID(LT-IDX).       00032200
032300     MOVE LR-ITEM-NAME        TO LT-ITEM-NAME(LT-IDX).            00032300
032400     MOVE LR-ITEM-ID          TO LT-ITEM-ID(LT-IDX).              00032400
032500     MOVE LR-LENDER-ID        TO LT-LENDER-ID(LT-IDX).            00032500
032600     MOVE LR-BORROWER-ID      TO LT-BORROWER-ID(LT-IDX).          00032600
032700     MOVE LR-DURATION         TO LT-DURATION(LT-IDX).             00032700
032800     MOVE LR-CREATED-DATE-X   TO LT-CREATED-DATE(LT-IDX).         00032800
032900     MOVE LR-MONEY-TRANSACTED TO LT-MONEY-TRANSACTED(LT-IDX).     00032900
033000 120-EXIT.                                                        00033000
033100     EXIT.                                                        00033100
033200                                                                  00033200
033300*--- THE STORED CHECKSUM IS THE CHARACTER LENGTH OF THE RENDERED  00033300
033400*--- DISPLAY LINE.  NO INTRINSIC FUNCTIONS ARE ALLOWED IN THIS    00033400
033500*--- SHOP'S COBOL, SO THE TRAILING BLANKS ARE COUNTED OFF BY      00033500
033600*--- SCANNING BACKWARD FROM THE END OF THE FIELD.                 00033600
033700 140-SCAN-DISPLAY-LENGTH.                                         00033700
033800     MOVE 150 TO WS-SCAN-PTR.                                     00033800
033900     MOVE 'N' TO WS-SCAN-DONE-SW.                                 00033900
034000     PERFORM 145-SCAN-ONE-CHAR THRU 145-EXIT                      00034000
034100         UNTIL WS-SCAN-DONE OR WS-SCAN-PTR = 0.                   00034100
034200 140-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400                                                                  00034400
034500*--- ONE BACKWARD STEP OF THE LENGTH SCAN - PERFORMED UNTIL A     00034500
034600*--- NON-BLANK CHARACTER IS FOUND OR THE FIELD RUNS OUT.          00034600
034700 145-SCAN-ONE-CHAR.                                               00034700
034800     IF LR-DISPLAY-LINE(WS-SCAN-PTR:1) NOT = SPACE                00034800
034900         SET WS-SCAN-DONE TO TRUE                                 00034900
035000     ELSE                                                         00035000
035100         SUBTRACT 1 FROM WS-SCAN-PTR                              00035100
035200     END-IF.                                                      00035200
035300 145-EXIT.                                                        00035300
035400     EXIT.                                                        00035400
035500                                                                  00035500
035600*--- WRITEDATA.  RE-RENDERS THE HEADER AND EVERY TRANSACTION FROM 00035600
035700*--- LEDGER-TABLE AND OVERWRITES THE LEDGER FILE.  FULL REWRITE   00035700
035800*--- EVERY RUN - NOT AN UPDATE-IN-PLACE FILE.                     00035800
035900*--- THE LEDGER DATASET ITSELF IS ALLOCATED BY JCL (DISP=(NEW,    00035900
036000*--- CATLG,DELETE) ON FIRST RUN, DISP=(OLD,CATLG,DELETE) AFTER) - 00036000
036100*--- THAT IS AN OPERATIONS CONCERN, NOT SOMETHING THIS PROGRAM    00036100
036200*--- CREATES AT RUN TIME, SO THERE IS NO RETRY-AFTER-ALLOCATE     00036200
036300*--- LOGIC HERE.  ANY OTHER OPEN FAILURE IS TREATED AS A HARD     00036300
036400*--- STORE FAILURE (REQ PC-101).                                  00036400
036500 200-REWRITE-LEDGER.                                              00036500
036600     OPEN OUTPUT TRANSACTION-FILE.                                00036600
036700     IF NOT WS-TRANFILE-OK                                        00036700
036800         DISPLAY 'TRANBAT - ERROR OPENING LEDGER FOR OUTPUT, '    00036800
036900                 'STATUS = ' WS-TRANFILE-STATUS                   00036900
037000         SET WS-LEDGER-BAD TO TRUE                                00037000
037100         GO TO 200-EXIT                                           00037100
037200     END-IF.                                                      00037200
037300                                                                  00037300
037400     MOVE SPACES TO TF-LINE-IMAGE.                                00037400
037500     MOVE WS-RECORD-COUNT TO TF-LINE-IMAGE(1:5).                  00037500
037600     MOVE TF-LINE-IMAGE TO TF-RECORD.                             00037600
037700     WRITE TF-RECORD.                                             00037700
037800                                                                  00037800
037900     PERFORM 220-WRITE-ONE-TRANSACTION THRU 220-EXIT              00037900
038000         VARYING WS-IX FROM 1 BY 1                                00038000
038100         UNTIL WS-IX > WS-RECORD-COUNT.                           00038100
038200                                                                  00038200
038300     CLOSE TRANSACTION-FILE.                                      00038300
038400 200-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600                                                                  00038600
038700 220-WRITE-ONE-TRANSACTION.                                       00038700
038800     SET LT-IDX TO WS-IX.                                         00038800
038900     MOVE LT-TRANSACTION-ID(LT-IDX) TO LR-TRANSACTION-ID.         00038900
039000     MOVE LT-ITEM-NAME(LT-IDX)      TO LR-ITEM-NAME.              00039000
039100     MOVE LT-ITEM-ID(LT-IDX)        TO LR-ITEM-ID.                00039100
039200     MOVE LT-LENDER-ID(LT-IDX)      TO LR-LENDER-ID.              00039200
039300     MOVE LT-BORROWER-ID(LT-IDX)    TO LR-BORROWER-ID.            00039300
039400     MOVE LT-DURATION(LT-IDX)       TO LR-DURATION.               00039400
039500     MOVE LT-CREATED-DATE(LT-IDX)   TO LR-CREATED-DATE-X.         00039500
039600     MOVE LT-MONEY-TRANSACTED(LT-IDX) TO LR-MONEY-TRANSACTED.     00039600
039700     SET LR-TRAN-NOT-FINISHED       TO TRUE.                      00039700
039800                                                                  00039800
039900     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,                  00039900
040000                           WS-TODAY-CCYYMMDD,                     00040000
040100                           WS-SUB-RETURN-CD.                      00040100
040200     PERFORM 140-SCAN-DISPLAY-LENGTH THRU 140-EXIT.               00040200
040300     MOVE WS-SCAN-PTR TO LR-CHECKSUM.                             00040300
040400                                                                  00040400
040500     MOVE LR-MONEY-TRANSACTED TO WS-F8-MONEY.                     00040500
040600     MOVE SPACES TO WS-OUTPUT-LINE.                               00040600
040700     STRING LR-TRANSACTION-ID DELIMITED BY SIZE                   00040700
040800            ' | '             DELIMITED BY SIZE                   00040800
040900            LR-ITEM-NAME      DELIMITED BY SIZE                   00040900
041000            ' | '             DELIMITED BY SIZE                   00041000
041100            LR-ITEM-ID        DELIMITED BY SIZE                   00041100
041200            ' | '             DELIMITED BY SIZE                   00041200
041300            LR-LENDER-ID      DELIMITED BY SIZE                   00041300
041400            ' | '             DELIMITED BY SIZE                   00041400
041500            LR-BORROWER-ID    DELIMITED BY SIZE                   00041500
041600            ' | '             DELIMITED BY SIZE                   00041600
041700            LR-DURATION       DELIMITED BY SIZE                   00041700
041800            ' | '             DELIMITED BY SIZE                   00041800
041900            LR-CREATED-DATE-X DELIMITED BY SIZE                   00041900
042000            ' | '             DELIMITED BY SIZE                   00042000
042100            WS-F8-MONEY       DELIMITED BY SIZE                   00042100
042200            ' | '             DELIMITED BY SIZE                   00042200
042300            LR-CHECKSUM       DELIMITED BY SIZE                   00042300
042400       INTO WS-OUTPUT-LINE                                        00042400
042500     END-STRING.                                                  00042500
042600     MOVE WS-OUTPUT-LINE TO TF-LINE-IMAGE.                        00042600
042700     MOVE TF-LINE-IMAGE TO TF-RECORD.                             00042700
042800     WRITE TF-RECORD.                                             00042800
042900 220-EXIT.                                                        00042900
043000     EXIT.                                                        00043000
043100                                                                  00043100
043200*--- HARD VALIDATION FAILURE - NO PARTIAL LOAD.  THE CALLING      00043200
043300*--- PARAGRAPH IS RESPONSIBLE FOR CLOSING WHATEVER FILES IT HAS   00043300
043400*--- OPEN BEFORE IT COMES HERE.                                   00043400
043500 999-ABEND-BAD-LEDGER.                                            00043500
043600     DISPLAY 'TRANBAT - ' WS-ABEND-MESSAGE.                       00043600
043700     SET WS-LEDGER-BAD TO TRUE.                                   00043700
043800 999-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
