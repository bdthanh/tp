000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK    :  ITEMREC                                      * 00000300
000400*   DESCRIPTION :  PROPERTY CONTROL LEDGER - ONE EQUIPMENT ITEM  *00000400
000500*                  RECORD.  CARRIES THE LOANABLE-ITEM FIELDS     *00000500
000600*                  USED BY THE USER-VIEW REPORT AND BY ITMCALC.  *00000600
000700*                                                                *00000700
000800*   11/04/87  RDH  ORIGINAL CODING                               *00000800
000900*   06/21/90  RDH  ADDED OWNER-ID-KEY REDEFINE FOR BANK9-STYLE   *00000900
001000*                  ALTERNATE LOOKUP BY OWNING DEPARTMENT         *00001000
001100*   03/22/01  TWK  LR-ITEM-DISPLAY-LINE WAS X(90) BUT ITMCALC    *00001100
001200*                  BUILDS A 111-BYTE LINE - PRICEPERDAY WAS      *00001200
001300*                  BEING TRUNCATED OFF THE CATALOG LINE ENTIRELY *00001300
001400*                  WIDENED TO X(115) (REQ PC-121)                *00001400
001500******************************************************************00001500
001600 01  LR-ITEM-RECORD.                                              00001600
001700     05  LR-ITEM-ID                PIC X(10).                     00001700
001800     05  LR-ITEM-ID-K REDEFINES LR-ITEM-ID                        00001800
001900                                   PIC X(10).                     00001900
002000     05  LR-ITEM-NAME              PIC X(30).                     00002000
002100     05  LR-OWNER-ID               PIC X(10).                     00002100
002200     05  LR-OWNER-ID-K REDEFINES LR-OWNER-ID                      00002200
002300                                   PIC X(10).                     00002300
002400     05  LR-PRICE-PER-DAY          PIC 9(07)V99 COMP-3.           00002400
002500     05  LR-CATEGORY-CODE          PIC 9(02).                     00002500
002600     05  LR-CATEGORY-CODE-X REDEFINES LR-CATEGORY-CODE            00002600
002700                                   PIC X(02).                     00002700
002800     05  LR-IS-AVAILABLE           PIC X(01).                     00002800
002900         88  LR-ITEM-AVAILABLE        VALUE 'Y'.                  00002900
003000         88  LR-ITEM-UNAVAILABLE      VALUE 'N'.                  00003000
003100     05  LR-ITEM-STATUS            PIC X(03).                     00003100
003200     05  LR-ITEM-DISPLAY-LINE      PIC X(115).                    00003200
003300     05  LR-ITEM-DESCRIPTION       PIC X(60).                     00003300
003400     05  FILLER                    PIC X(10).                     00003400
