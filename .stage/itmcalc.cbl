 IDENTIFICATION DIVISION.
 PROGRAM-ID.    ITMCALC.
 AUTHOR.        R D HALVERSEN.
 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.
 DATE-WRITTEN.  11/18/87.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.

******************************************************************
*                                                                *
*   PROGRAM      :  ITMCALC                                     *
*   DESCRIPTION  :  PER-ITEM DISPLAY ROUTINE FOR THE EQUIPMENT   *
*                   LOAN LEDGER.  GIVEN ONE INVENTORY ITEM       *
*                   RECORD, BUILDS THE CATALOG PRINT LINE, THE   *
*                   THREE-CHARACTER STATUS WORD AND THE ONE-LINE *
*                   DESCRIPTION USED ON THE VIEW-USER REPORT     *
*                   (USRVIEW).  CALLED ONCE PER ITEM - NO FILE   *
*                   I/O IN THIS SUBPROGRAM.                      *
*                                                                *
*   THE CATEGORY CODE IS CARRIED THROUGH UNCHANGED - THIS SHOP'S *
*   CATEGORY-NAME TABLE LIVES IN THE CATALOG MAINTENANCE SYSTEM, *
*   NOT HERE, SO THE PRINT LINE SHOWS THE RAW CODE RATHER THAN   *
*   GUESSING AT A NAME (REQ PC-101).                             *
*                                                                *
*   CHANGE LOG                                                   *
*   --------------------------------------------------------    *
*   11/18/87  RDH  ORIGINAL CODING (REQ PC-101)                  *
*   02/17/93  RDH  ADDED LR-ITEM-DESCRIPTION FOR OVERDUE NOTICE  *
*                  RUN (REQ PC-114)                              *
*   09/09/98  JKL  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS     *
*                  PROGRAM, NO CHANGE REQUIRED (REQ Y2K-07)      *
*   03/22/01  TWK  STRING IN 200-BUILD-DISPLAY-LINE RUNS 111     *
*                  BYTES BUT LR-ITEM-DISPLAY-LINE (COPY ITEMREC) *
*                  WAS ONLY X(90) - PRICEPERDAY WAS BEING CUT    *
*                  OFF THE CATALOG LINE.  WIDENED THE COPYBOOK   *
*                  FIELD TO X(115), NO CHANGE NEEDED HERE        *
*                  (REQ PC-121)                                  *
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.   IBM-370.
 OBJECT-COMPUTER.   IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 DATA DIVISION.
 WORKING-STORAGE SECTION.

 77  WS-PRICE-EDIT               PIC ZZZZZZ9.99.

 LINKAGE SECTION.
 COPY ITEMREC.

 01  LK-RETURN-CD                PIC S9(04) COMP.

 PROCEDURE DIVISION USING LR-ITEM-RECORD,
                           LK-RETURN-CD.

 000-MAIN-LOGIC.
     PERFORM 100-SET-STATUS-WORD    THRU 100-EXIT.
     PERFORM 200-BUILD-DISPLAY-LINE THRU 200-EXIT.
     PERFORM 300-BUILD-DESCRIPTION  THRU 300-EXIT.
     MOVE ZERO TO LK-RETURN-CD.
     GOBACK.

 000-EXIT.
     EXIT.

*--- STATUS IS A DIRECT BOOLEAN-TO-STRING MAPPING.
 100-SET-STATUS-WORD.
     IF LR-ITEM-AVAILABLE
         MOVE 'YES' TO LR-ITEM-STATUS
     ELSE
         MOVE 'NO ' TO LR-ITEM-STATUS
     END-IF.
 100-EXIT.
     EXIT.

*--- ITEM-DISPLAY-LINE, PER THE CATALOG PRINT-LINE STANDARD:
*---   [Y] Item: name(ID: nnnnnnnnnn) Category: nn
*---   Owner: nnnnnnnnnn PricePerDay: n.nn
 200-BUILD-DISPLAY-LINE.
     MOVE LR-PRICE-PER-DAY TO WS-PRICE-EDIT.
     MOVE SPACES TO LR-ITEM-DISPLAY-LINE.
     STRING '[' DELIMITED BY SIZE
            LR-IS-AVAILABLE      DELIMITED BY SIZE
            '] Item: '           DELIMITED BY SIZE
            LR-ITEM-NAME         DELIMITED BY SIZE
            '(ID: '              DELIMITED BY SIZE
            LR-ITEM-ID           DELIMITED BY SIZE
            ') Category: '       DELIMITED BY SIZE
            LR-CATEGORY-CODE-X   DELIMITED BY SIZE
            ' Owner: '           DELIMITED BY SIZE
            LR-OWNER-ID          DELIMITED BY SIZE
            ' PricePerDay: '     DELIMITED BY SIZE
            WS-PRICE-EDIT        DELIMITED BY SIZE
       INTO LR-ITEM-DISPLAY-LINE
     END-STRING.
 200-EXIT.
     EXIT.

*--- DESCRIPTION = ITEM-NAME + " loaned for: " + PRICE-PER-DAY.
 300-BUILD-DESCRIPTION.
     MOVE SPACES TO LR-ITEM-DESCRIPTION.
     STRING LR-ITEM-NAME          DELIMITED BY SIZE
            ' loaned for: '       DELIMITED BY SIZE
            WS-PRICE-EDIT         DELIMITED BY SIZE
       INTO LR-ITEM-DESCRIPTION
     END-STRING.
 300-EXIT.
     EXIT.
