 IDENTIFICATION DIVISION.
 PROGRAM-ID.    USRVIEW.
 AUTHOR.        R D HALVERSEN.
 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.
 DATE-WRITTEN.  12/02/87.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.

******************************************************************
*                                                                *
*   PROGRAM      :  USRVIEW                                     *
*   DESCRIPTION  :  ON-DEMAND PER-USER LOAN SUMMARY.  GIVEN A    *
*                   USER-ID ON THE PARM CARD, PRINTS THAT        *
*                   BORROWER/LENDER'S OWN RECORD, THE EQUIPMENT  *
*                   THEY OWN, THE FULL LOAN LEDGER, AND THEIR    *
*                   TOTAL LOSS (AS BORROWER) AND TOTAL GAIN (AS  *
*                   LENDER).  READ-ONLY AGAINST THE LEDGER - THE *
*                   LEDGER REWRITE IS TRANBAT'S JOB, NOT THIS    *
*                   PROGRAM'S (REQ PC-101).  A USER NOT ON FILE  *
*                   OR A LEDGER THAT FAILS ITS CHECKSUM TESTS    *
*                   PRODUCES NO REPORT AT ALL.                   *
*                                                                *
*   CHANGE LOG                                                   *
*   --------------------------------------------------------    *
*   12/02/87  RDH  ORIGINAL CODING (REQ PC-101)                  *
*   02/17/93  RDH  CHECKSUM VALIDATION ON THE LEDGER LOAD BROUGHT*
*                  IN LINE WITH TRANBAT AFTER AN OUT-OF-SYNC     *
*                  READ WAS REPORTED BY PHYSICAL PLANT (REQ      *
*                  PC-114)                                       *
*   09/09/98  JKL  YEAR 2000 REVIEW - ADDED CENTURY WINDOW ON    *
*                  THE 2-DIGIT ACCEPT FROM DATE RESULT BEFORE    *
*                  IT GOES TO TRNCALC (REQ Y2K-07)               *
*   03/22/01  TWK  LR-DISPLAY-LINE (COPY TRANREC) WIDENED TO     *
*                  X(150) - 440-SCAN-DISPLAY-LENGTH NOW STARTS   *
*                  THE BACKWARD BLANK SCAN AT 150, NOT 100, TO   *
*                  MATCH.  ALSO WIRED IN COPY USERREC IN PLACE   *
*                  OF THE HAND-SLICED WS-TARGET-USER GROUP - THE *
*                  USER MASTER RECORD LAYOUT NOW LIVES IN ONE    *
*                  PLACE INSTEAD OF BEING RE-DERIVED HERE FROM   *
*                  RAW COLUMN POSITIONS (REQ PC-121)             *
*   04/05/01  TWK  RPT-RECORD/RPT-LINE-IMAGE WERE X(132) - THE   *
*                  640-PRINT-ONE-TRAN LINE FROM TRNCALC RUNS     *
*                  LONGER THAN THAT AND WAS LOSING THE TAIL OF   *
*                  THE OVERDUE/REMAINING TEXT ON PRINT.  WIDENED *
*                  BOTH TO X(150) TO MATCH LR-DISPLAY-LINE       *
*                  (REQ PC-123)                                  *
*   06/14/01  TWK  420-READ-ONE-TRANSACTION NOW TESTS DURATION,  *
*                  MONEY-TRANSACTED AND THE LINE CHECKSUM FOR    *
*                  NUMERIC BEFORE THEY GO TO TRNCALC, SAME AS    *
*                  TRANBAT - A HAND-EDITED LEDGER COULD SLIP     *
*                  NON-DIGIT TEXT PAST THE FIELD-COUNT TEST      *
*                  (REQ PC-124)                                  *
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.   IBM-370.
 OBJECT-COMPUTER.   IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT PARM-CARD ASSIGN TO PARMCARD
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-PARM-STATUS.
     SELECT USER-MASTER ASSIGN TO USERMSTR
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-USRMSTR-STATUS.
     SELECT ITEM-MASTER ASSIGN TO ITEMMSTR
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-ITMMSTR-STATUS.
     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-TRANFILE-STATUS.
     SELECT USER-RPT ASSIGN TO USERRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-USERRPT-STATUS.

 DATA DIVISION.
 FILE SECTION.

 FD  PARM-CARD
     LABEL RECORDS ARE STANDARD.
 01  PARM-RECORD                   PIC X(10).

 FD  USER-MASTER
     LABEL RECORDS ARE STANDARD.
 01  UM-RECORD                     PIC X(40).

 FD  ITEM-MASTER
     LABEL RECORDS ARE STANDARD.
 01  IM-RECORD                     PIC X(62).

 FD  TRANSACTION-FILE
     LABEL RECORDS ARE STANDARD.
 01  TF-RECORD                     PIC X(180).

 FD  USER-RPT
     LABEL RECORDS ARE STANDARD.
 01  RPT-RECORD                    PIC X(150).

 WORKING-STORAGE SECTION.

 01  WS-LINE-BUFFERS.
     05  PARM-LINE                 PIC X(10).
     05  UM-LINE-IMAGE             PIC X(40).
     05  IM-LINE-IMAGE             PIC X(62).
     05  TF-LINE-IMAGE             PIC X(180).
     05  RPT-LINE-IMAGE            PIC X(150).
     05  FILLER                    PIC X(04).

 01  WS-FILE-STATUSES.
     05  WS-PARM-STATUS            PIC X(02) VALUE SPACES.
     05  WS-USRMSTR-STATUS         PIC X(02) VALUE SPACES.
         88  WS-USRMSTR-NOT-FOUND     VALUE '35'.
     05  WS-ITMMSTR-STATUS         PIC X(02) VALUE SPACES.
         88  WS-ITMMSTR-NOT-FOUND     VALUE '35'.
     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.
         88  WS-TRANFILE-OK           VALUE '00'.
         88  WS-TRANFILE-NOT-FOUND    VALUE '35'.
     05  WS-USERRPT-STATUS         PIC X(02) VALUE SPACES.
     05  FILLER                    PIC X(04).

 01  WS-SWITCHES.
     05  WS-PARM-BAD-SW            PIC X(01) VALUE 'N'.
         88  WS-PARM-BAD              VALUE 'Y'.
     05  WS-USER-EOF-SW            PIC X(01) VALUE 'N'.
         88  WS-USER-EOF              VALUE 'Y'.
     05  WS-USER-FOUND-SW          PIC X(01) VALUE 'N'.
         88  WS-USER-FOUND            VALUE 'Y'.
     05  WS-ITEM-EOF-SW            PIC X(01) VALUE 'N'.
         88  WS-ITEM-EOF              VALUE 'Y'.
     05  WS-TRAN-EOF-SW            PIC X(01) VALUE 'N'.
         88  WS-AT-EOF                VALUE 'Y'.
     05  WS-BAD-LEDGER-SW          PIC X(01) VALUE 'N'.
         88  WS-LEDGER-BAD            VALUE 'Y'.
     05  WS-LEDGER-MISSING-SW      PIC X(01) VALUE 'N'.
         88  WS-LEDGER-MISSING        VALUE 'Y'.
     05  FILLER                    PIC X(04).

 77  WS-TARGET-USER-ID            PIC X(10).

 01  WS-TOTALS.
     05  WS-TOTAL-LOSS             PIC 9(09)V99 COMP-3
                                        VALUE ZERO.
     05  WS-TOTAL-GAIN             PIC 9(09)V99 COMP-3
                                        VALUE ZERO.
     05  FILLER                    PIC X(04).

 01  WS-COUNTERS.
     05  WS-CHECKSUM-WHOLE         PIC 9(05) VALUE ZERO.
     05  WS-RECORD-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
     05  WS-ITEM-COUNT             PIC 9(05) COMP-3 VALUE ZERO.
     05  WS-FIELD-COUNT            PIC 9(02) COMP   VALUE ZERO.
     05  FILLER                    PIC X(04).

 77  WS-IX                        PIC 9(04) COMP VALUE ZERO.
 77  WS-JX                        PIC 9(04) COMP VALUE ZERO.
 77  WS-SUB-RETURN-CD             PIC S9(04) COMP VALUE ZERO.

 01  WS-TODAYS-DATE.
     05  WS-TODAY-RAW.
         10  WS-TODAY-YY           PIC 9(02).
         10  WS-TODAY-MM           PIC 9(02).
         10  WS-TODAY-DD           PIC 9(02).
     05  WS-TODAY-CC               PIC 9(02) VALUE ZERO.
     05  WS-TODAY-CCYYMMDD         PIC 9(08) VALUE ZERO.
     05  FILLER                    PIC X(04).

 01  WS-SPLIT-LINE.
     05  WS-F1-TRANSACTION-ID      PIC X(10).
     05  WS-F2-ITEM-NAME           PIC X(30).
     05  WS-F3-ITEM-ID             PIC X(10).
     05  WS-F4-LENDER-ID           PIC X(10).
     05  WS-F5-BORROWER-ID         PIC X(10).
     05  WS-F6-DURATION            PIC 9(04).
     05  WS-F7-CREATED-DATE        PIC X(10).
     05  WS-F8-MONEY               PIC 9(07)V99.
     05  WS-F9-CHECKSUM            PIC 9(05).
     05  FILLER                    PIC X(04).

 01  WS-LENGTH-SCAN.
     05  WS-SCAN-PTR               PIC 9(03) COMP VALUE ZERO.
     05  WS-SCAN-DONE-SW           PIC X(01) VALUE 'N'.
         88  WS-SCAN-DONE             VALUE 'Y'.
     05  FILLER                    PIC X(04).

 01  WS-ABEND-MESSAGE              PIC X(60).

 01  WS-TOTALS-EDIT-AREA.
     05  WS-TOTAL-LOSS-EDIT        PIC ZZZZZZZZ9.99.
     05  WS-TOTAL-GAIN-EDIT        PIC ZZZZZZZZ9.99.
     05  FILLER                    PIC X(04).

*--- LEDGER LOADED READ-ONLY FROM TRANSACTION-FILE - SAME SHAPE
*--- AS TRANBAT'S LEDGER-TABLE.
 01  LEDGER-TABLE.
     05  LT-ENTRY OCCURS 0 TO 1000 TIMES
                  DEPENDING ON WS-RECORD-COUNT
                  INDEXED BY LT-IDX.
         10  LT-TRANSACTION-ID     PIC X(10).
         10  LT-ITEM-NAME          PIC X(30).
         10  LT-ITEM-ID            PIC X(10).
         10  LT-LENDER-ID          PIC X(10).
         10  LT-BORROWER-ID        PIC X(10).
         10  LT-DURATION           PIC 9(04).
         10  LT-CREATED-DATE       PIC X(10).
         10  LT-MONEY-TRANSACTED   PIC 9(07)V99 COMP-3.
         10  FILLER                PIC X(10).

*--- EQUIPMENT CATALOG, LOADED WHOLE FOR THE OWNED-ITEM FILTER.
 01  ITEM-TABLE.
     05  IT-ENTRY OCCURS 0 TO 500 TIMES
                  DEPENDING ON WS-ITEM-COUNT
                  INDEXED BY IT-IDX.
         10  IT-ITEM-ID            PIC X(10).
         10  IT-ITEM-NAME          PIC X(30).
         10  IT-OWNER-ID           PIC X(10).
         10  IT-PRICE-PER-DAY      PIC 9(07)V99 COMP-3.
         10  IT-CATEGORY-CODE      PIC 9(02).
         10  IT-IS-AVAILABLE       PIC X(01).
         10  FILLER                PIC X(10).

 COPY TRANREC.

*--- ITEMREC'S LR-ITEM-ID AND LR-ITEM-NAME WOULD COLLIDE WITH
*--- TRANREC'S FIELDS OF THE SAME NAME IN ONE WORKING-STORAGE -
*--- RENAME EVERY ITEMREC FIELD WITH THE LR-ITM- PREFIX.
 COPY ITEMREC REPLACING ==LR-== BY ==LR-ITM-==.

*--- USER MASTER RECORD, HOLDS THE ONE ENTRY 210-READ-ONE-USER
*--- MATCHES AGAINST WS-TARGET-USER-ID FROM THE PARM CARD.
 COPY USERREC.

 PROCEDURE DIVISION.

 000-MAIN-LOGIC.
     PERFORM 050-GET-TODAYS-DATE   THRU 050-EXIT.
     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
     IF WS-PARM-BAD
         DISPLAY 'USRVIEW - NO USER-ID ON PARM CARD'
         MOVE 12 TO RETURN-CODE
         GOBACK
     END-IF.

     PERFORM 200-FIND-USER THRU 200-EXIT.
     IF NOT WS-USER-FOUND
         DISPLAY 'USRVIEW - USER NOT FOUND - '
                 WS-TARGET-USER-ID
         MOVE 8 TO RETURN-CODE
         GOBACK
     END-IF.

     PERFORM 300-LOAD-ITEMS THRU 300-EXIT.
     PERFORM 400-LOAD-LEDGER THRU 400-EXIT.
     IF WS-LEDGER-BAD
         DISPLAY 'USRVIEW - ' WS-ABEND-MESSAGE
         MOVE 16 TO RETURN-CODE
         GOBACK
     END-IF.

     PERFORM 500-COMPUTE-TOTALS THRU 500-EXIT.
     PERFORM 600-PRINT-REPORT   THRU 600-EXIT.
     MOVE ZERO TO RETURN-CODE.
     GOBACK.

 000-EXIT.
     EXIT.

 050-GET-TODAYS-DATE.
     ACCEPT WS-TODAY-RAW FROM DATE.
     IF WS-TODAY-YY < 50
         MOVE 20 TO WS-TODAY-CC
     ELSE
         MOVE 19 TO WS-TODAY-CC
     END-IF.
     COMPUTE WS-TODAY-CCYYMMDD =
             (WS-TODAY-CC * 1000000)
           + (WS-TODAY-YY * 10000)
           + (WS-TODAY-MM * 100)
           + WS-TODAY-DD.
 050-EXIT.
     EXIT.

*--- THE TARGET USER-ID COMES IN ON A ONE-LINE PARM CARD - THIS
*--- IS A BATCH JOB, NOT THE ORIGINAL INTERACTIVE SHELL.
 100-READ-CONTROL-CARD.
     MOVE SPACES TO WS-TARGET-USER-ID.
     OPEN INPUT PARM-CARD.
     IF WS-PARM-STATUS NOT = '00'
         SET WS-PARM-BAD TO TRUE
         GO TO 100-EXIT
     END-IF.
     READ PARM-CARD INTO PARM-LINE
         AT END
             SET WS-PARM-BAD TO TRUE
     END-READ.
     IF NOT WS-PARM-BAD
         MOVE PARM-LINE(1:10) TO WS-TARGET-USER-ID
     END-IF.
     CLOSE PARM-CARD.
 100-EXIT.
     EXIT.

 200-FIND-USER.
     OPEN INPUT USER-MASTER.
     IF WS-USRMSTR-NOT-FOUND
         DISPLAY 'USRVIEW - USER MASTER FILE NOT FOUND'
         GO TO 200-EXIT
     END-IF.
     PERFORM 210-READ-ONE-USER THRU 210-EXIT
         UNTIL WS-USER-EOF OR WS-USER-FOUND.
     CLOSE USER-MASTER.
 200-EXIT.
     EXIT.

 210-READ-ONE-USER.
     READ USER-MASTER INTO UM-LINE-IMAGE
         AT END
             SET WS-USER-EOF TO TRUE
             GO TO 210-EXIT
     END-READ.
     IF UM-LINE-IMAGE(1:10) = WS-TARGET-USER-ID
         SET WS-USER-FOUND TO TRUE
         MOVE UM-LINE-IMAGE(1:10)  TO LR-USER-ID
         MOVE UM-LINE-IMAGE(11:30) TO LR-USER-NAME
     END-IF.
 210-EXIT.
     EXIT.

 300-LOAD-ITEMS.
     MOVE ZERO TO WS-ITEM-COUNT.
     OPEN INPUT ITEM-MASTER.
     IF WS-ITMMSTR-NOT-FOUND
         DISPLAY 'USRVIEW - ITEM MASTER FILE NOT FOUND'
         GO TO 300-EXIT
     END-IF.
     PERFORM 310-READ-ONE-ITEM THRU 310-EXIT
         UNTIL WS-ITEM-EOF.
     CLOSE ITEM-MASTER.
 300-EXIT.
     EXIT.

 310-READ-ONE-ITEM.
     READ ITEM-MASTER INTO IM-LINE-IMAGE
         AT END
             SET WS-ITEM-EOF TO TRUE
             GO TO 310-EXIT
     END-READ.
     ADD 1 TO WS-ITEM-COUNT.
     SET IT-IDX TO WS-ITEM-COUNT.
     MOVE IM-LINE-IMAGE(1:10)  TO IT-ITEM-ID(IT-IDX).
     MOVE IM-LINE-IMAGE(11:30) TO IT-ITEM-NAME(IT-IDX).
     MOVE IM-LINE-IMAGE(41:10) TO IT-OWNER-ID(IT-IDX).
     MOVE IM-LINE-IMAGE(51:9)  TO IT-PRICE-PER-DAY(IT-IDX).
     MOVE IM-LINE-IMAGE(60:2)  TO IT-CATEGORY-CODE(IT-IDX).
     MOVE IM-LINE-IMAGE(62:1)  TO IT-IS-AVAILABLE(IT-IDX).
 310-EXIT.
     EXIT.

*--- READ-ONLY LOAD OF THE TRANSACTION LEDGER - SAME CHECKSUM
*--- RULES AS TRANBAT'S 100-LOAD-LEDGER.  THIS PROGRAM NEVER
*--- REWRITES THE LEDGER.
 400-LOAD-LEDGER.
     OPEN INPUT TRANSACTION-FILE.
     IF WS-TRANFILE-NOT-FOUND
         DISPLAY 'USRVIEW - LEDGER NOT FOUND, TREATING AS '
                 'EMPTY'
         SET WS-LEDGER-MISSING TO TRUE
         MOVE ZERO TO WS-RECORD-COUNT
         GO TO 400-EXIT
     END-IF.
     IF NOT WS-TRANFILE-OK
         DISPLAY 'USRVIEW - ERROR OPENING LEDGER, STATUS = '
                 WS-TRANFILE-STATUS
         SET WS-LEDGER-BAD TO TRUE
         GO TO 400-EXIT
     END-IF.

     PERFORM 410-READ-HEADER-LINE THRU 410-EXIT.
     IF WS-LEDGER-BAD
         CLOSE TRANSACTION-FILE
         GO TO 400-EXIT
     END-IF.

     MOVE ZERO TO WS-RECORD-COUNT.
     PERFORM 420-READ-ONE-TRANSACTION THRU 420-EXIT
         UNTIL WS-AT-EOF OR WS-LEDGER-BAD.

     CLOSE TRANSACTION-FILE.

     IF NOT WS-LEDGER-BAD
         IF WS-RECORD-COUNT NOT = WS-CHECKSUM-WHOLE
             MOVE 'LEDGER ILLEGALLY MODIFIED - WHOLE-FILE '
                  TO WS-ABEND-MESSAGE
             SET WS-LEDGER-BAD TO TRUE
         END-IF
     END-IF.
 400-EXIT.
     EXIT.

 410-READ-HEADER-LINE.
     READ TRANSACTION-FILE INTO TF-LINE-IMAGE
         AT END
             MOVE 'LEDGER ILLEGALLY MODIFIED - NO HEADER '
                  TO WS-ABEND-MESSAGE
             SET WS-LEDGER-BAD TO TRUE
             GO TO 410-EXIT
     END-READ.
     MOVE TF-LINE-IMAGE(1:5) TO WS-CHECKSUM-WHOLE.
 410-EXIT.
     EXIT.

 420-READ-ONE-TRANSACTION.
     READ TRANSACTION-FILE INTO TF-LINE-IMAGE
         AT END
             SET WS-AT-EOF TO TRUE
             GO TO 420-EXIT
     END-READ.

*--- THE LINE IMAGE IS A FIXED X(180) AREA, PADDED WITH BLANKS
*--- PAST THE ACTUAL DATA - UNSTRING'S OWN TALLYING IN CANNOT
*--- TELL A SHORT LINE FROM A FULL ONE BECAUSE THE TRAILING
*--- BLANKS KEEP FEEDING WHATEVER RECEIVING FIELDS ARE LEFT.  A
*--- 9-FIELD LINE HAS EXACTLY 8 ' | ' SEPARATORS, SO THE SEPARATOR
*--- COUNT - NOT THE UNSTRING TARGET COUNT - IS THE RELIABLE TEST
*--- (REQ PC-114).
     MOVE ZERO TO WS-FIELD-COUNT.
     INSPECT TF-LINE-IMAGE TALLYING WS-FIELD-COUNT
         FOR ALL ' | '.

     IF WS-FIELD-COUNT NOT = 8
         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD COUNT '
              TO WS-ABEND-MESSAGE
         SET WS-LEDGER-BAD TO TRUE
         GO TO 420-EXIT
     END-IF.

     UNSTRING TF-LINE-IMAGE DELIMITED BY ' | '
         INTO WS-F1-TRANSACTION-ID, WS-F2-ITEM-NAME,
              WS-F3-ITEM-ID,        WS-F4-LENDER-ID,
              WS-F5-BORROWER-ID,    WS-F6-DURATION,
              WS-F7-CREATED-DATE,   WS-F8-MONEY,
              WS-F9-CHECKSUM
     END-UNSTRING.

*--- A HAND-EDITED LEDGER CAN SLIP NON-DIGIT TEXT INTO ONE OF THE
*--- NUMERIC SPLIT FIELDS AND STILL SATISFY THE SEPARATOR-COUNT
*--- TEST ABOVE - UNSTRING DOES NOT VALIDATE THE RECEIVING FIELD'S
*--- CLASS.  TESTED HERE, BEFORE TRNCALC TOUCHES THE FIELDS IN
*--- ARITHMETIC (REQ PC-124).
     IF WS-F6-DURATION NOT NUMERIC
         OR WS-F8-MONEY NOT NUMERIC
         OR WS-F9-CHECKSUM NOT NUMERIC
         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD TYPE  '
              TO WS-ABEND-MESSAGE
         SET WS-LEDGER-BAD TO TRUE
         GO TO 420-EXIT
     END-IF.

     MOVE WS-F1-TRANSACTION-ID TO LR-TRANSACTION-ID.
     MOVE WS-F2-ITEM-NAME      TO LR-ITEM-NAME.
     MOVE WS-F3-ITEM-ID        TO LR-ITEM-ID.
     MOVE WS-F4-LENDER-ID      TO LR-LENDER-ID.
     MOVE WS-F5-BORROWER-ID    TO LR-BORROWER-ID.
     MOVE WS-F6-DURATION       TO LR-DURATION.
     MOVE WS-F7-CREATED-DATE   TO LR-CREATED-DATE-X.
     MOVE WS-F8-MONEY          TO LR-MONEY-TRANSACTED.
     MOVE WS-F9-CHECKSUM       TO LR-CHECKSUM.
     SET LR-TRAN-NOT-FINISHED  TO TRUE.

     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,
                           WS-TODAY-CCYYMMDD,
                           WS-SUB-RETURN-CD.

     PERFORM 440-SCAN-DISPLAY-LENGTH THRU 440-EXIT.
     IF WS-SCAN-PTR NOT = LR-CHECKSUM
         MOVE 'LEDGER ILLEGALLY MODIFIED - LINE CHECKSUM'
              TO WS-ABEND-MESSAGE
         SET WS-LEDGER-BAD TO TRUE
         GO TO 420-EXIT
     END-IF.

     ADD 1 TO WS-RECORD-COUNT.
     SET LT-IDX TO WS-RECORD-COUNT.
     MOVE LR-TRANSACTION-ID   TO LT-TRANSACTION-ID(LT-IDX).
     MOVE LR-ITEM-NAME        TO LT-ITEM-NAME(LT-IDX).
     MOVE LR-ITEM-ID          TO LT-ITEM-ID(LT-IDX).
     MOVE LR-LENDER-ID        TO LT-LENDER-ID(LT-IDX).
     MOVE LR-BORROWER-ID      TO LT-BORROWER-ID(LT-IDX).
     MOVE LR-DURATION         TO LT-DURATION(LT-IDX).
     MOVE LR-CREATED-DATE-X   TO LT-CREATED-DATE(LT-IDX).
     MOVE LR-MONEY-TRANSACTED TO LT-MONEY-TRANSACTED(LT-IDX).
 420-EXIT.
     EXIT.

*--- SEE TRANBAT 140-SCAN-DISPLAY-LENGTH FOR THE RATIONALE - NO
*--- INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL.
 440-SCAN-DISPLAY-LENGTH.
     MOVE 150 TO WS-SCAN-PTR.
     MOVE 'N' TO WS-SCAN-DONE-SW.
     PERFORM 445-SCAN-ONE-CHAR THRU 445-EXIT
         UNTIL WS-SCAN-DONE OR WS-SCAN-PTR = 0.
 440-EXIT.
     EXIT.

 445-SCAN-ONE-CHAR.
     IF LR-DISPLAY-LINE(WS-SCAN-PTR:1) NOT = SPACE
         SET WS-SCAN-DONE TO TRUE
     ELSE
         SUBTRACT 1 FROM WS-SCAN-PTR
     END-IF.
 445-EXIT.
     EXIT.

*--- TOTAL-LOSS IS THE SUM OVER THE USER'S BORROW TRANSACTIONS,
*--- TOTAL-GAIN OVER THEIR LEND TRANSACTIONS - BOTH PLAIN SUMS,
*--- NO PRORATION, STARTING FROM ZERO (REQ PC-101).
 500-COMPUTE-TOTALS.
     MOVE ZERO TO WS-TOTAL-LOSS.
     MOVE ZERO TO WS-TOTAL-GAIN.
     PERFORM 510-ACCUM-ONE-ENTRY THRU 510-EXIT
         VARYING WS-IX FROM 1 BY 1
         UNTIL WS-IX > WS-RECORD-COUNT.
 500-EXIT.
     EXIT.

 510-ACCUM-ONE-ENTRY.
     SET LT-IDX TO WS-IX.
     IF LT-BORROWER-ID(LT-IDX) = WS-TARGET-USER-ID
         ADD LT-MONEY-TRANSACTED(LT-IDX) TO WS-TOTAL-LOSS
     END-IF.
     IF LT-LENDER-ID(LT-IDX) = WS-TARGET-USER-ID
         ADD LT-MONEY-TRANSACTED(LT-IDX) TO WS-TOTAL-GAIN
     END-IF.
 510-EXIT.
     EXIT.

*--- REPORT CONTENT, IN ORDER: THE USER'S OWN LINE, THE USER'S
*--- OWNED ITEMS, THE FULL LEDGER (NOT FILTERED TO THIS USER),
*--- THEN THE TWO TOTALS (REQ PC-101).
 600-PRINT-REPORT.
     OPEN OUTPUT USER-RPT.

     MOVE SPACES TO RPT-LINE-IMAGE.
     STRING 'USER: '            DELIMITED BY SIZE
            WS-TARGET-USER-ID   DELIMITED BY SIZE
            '  NAME: '          DELIMITED BY SIZE
            LR-USER-NAME        DELIMITED BY SIZE
       INTO RPT-LINE-IMAGE
     END-STRING.
     MOVE RPT-LINE-IMAGE TO RPT-RECORD.
     WRITE RPT-RECORD.

     PERFORM 630-PRINT-ONE-ITEM THRU 630-EXIT
         VARYING WS-JX FROM 1 BY 1
         UNTIL WS-JX > WS-ITEM-COUNT.

     PERFORM 640-PRINT-ONE-TRAN THRU 640-EXIT
         VARYING WS-IX FROM 1 BY 1
         UNTIL WS-IX > WS-RECORD-COUNT.

     PERFORM 650-PRINT-TOTALS THRU 650-EXIT.

     CLOSE USER-RPT.
 600-EXIT.
     EXIT.

 630-PRINT-ONE-ITEM.
     SET IT-IDX TO WS-JX.
     IF IT-OWNER-ID(IT-IDX) = WS-TARGET-USER-ID
         MOVE IT-ITEM-ID(IT-IDX)       TO LR-ITM-ITEM-ID
         MOVE IT-ITEM-NAME(IT-IDX)     TO LR-ITM-ITEM-NAME
         MOVE IT-OWNER-ID(IT-IDX)      TO LR-ITM-OWNER-ID
         MOVE IT-PRICE-PER-DAY(IT-IDX) TO LR-ITM-PRICE-PER-DAY
         MOVE IT-CATEGORY-CODE(IT-IDX) TO LR-ITM-CATEGORY-CODE
         MOVE IT-IS-AVAILABLE(IT-IDX)  TO LR-ITM-IS-AVAILABLE
         CALL 'ITMCALC' USING LR-ITM-ITEM-RECORD,
                               WS-SUB-RETURN-CD
         MOVE SPACES TO RPT-LINE-IMAGE
         MOVE LR-ITM-ITEM-DISPLAY-LINE TO RPT-LINE-IMAGE
         MOVE RPT-LINE-IMAGE TO RPT-RECORD
         WRITE RPT-RECORD
     END-IF.
 630-EXIT.
     EXIT.

 640-PRINT-ONE-TRAN.
     SET LT-IDX TO WS-IX.
     MOVE LT-TRANSACTION-ID(LT-IDX)   TO LR-TRANSACTION-ID.
     MOVE LT-ITEM-NAME(LT-IDX)        TO LR-ITEM-NAME.
     MOVE LT-ITEM-ID(LT-IDX)          TO LR-ITEM-ID.
     MOVE LT-LENDER-ID(LT-IDX)        TO LR-LENDER-ID.
     MOVE LT-BORROWER-ID(LT-IDX)      TO LR-BORROWER-ID.
     MOVE LT-DURATION(LT-IDX)         TO LR-DURATION.
     MOVE LT-CREATED-DATE(LT-IDX)     TO LR-CREATED-DATE-X.
     MOVE LT-MONEY-TRANSACTED(LT-IDX) TO LR-MONEY-TRANSACTED.
     SET LR-TRAN-NOT-FINISHED         TO TRUE.
     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,
                           WS-TODAY-CCYYMMDD,
                           WS-SUB-RETURN-CD.
     MOVE SPACES TO RPT-LINE-IMAGE.
     MOVE LR-DISPLAY-LINE TO RPT-LINE-IMAGE.
     MOVE RPT-LINE-IMAGE TO RPT-RECORD.
     WRITE RPT-RECORD.
 640-EXIT.
     EXIT.

 650-PRINT-TOTALS.
     MOVE WS-TOTAL-LOSS TO WS-TOTAL-LOSS-EDIT.
     MOVE WS-TOTAL-GAIN TO WS-TOTAL-GAIN-EDIT.
     MOVE SPACES TO RPT-LINE-IMAGE.
     STRING 'TOTAL-LOSS: '   DELIMITED BY SIZE
            WS-TOTAL-LOSS-EDIT DELIMITED BY SIZE
       INTO RPT-LINE-IMAGE
     END-STRING.
     MOVE RPT-LINE-IMAGE TO RPT-RECORD.
     WRITE RPT-RECORD.
     MOVE SPACES TO RPT-LINE-IMAGE.
     STRING 'TOTAL-GAIN: '   DELIMITED BY SIZE
            WS-TOTAL-GAIN-EDIT DELIMITED BY SIZE
       INTO RPT-LINE-IMAGE
     END-STRING.
     MOVE RPT-LINE-IMAGE TO RPT-RECORD.
     WRITE RPT-RECORD.
 650-EXIT.
     EXIT.
