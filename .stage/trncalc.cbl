 IDENTIFICATION DIVISION.
 PROGRAM-ID.    TRNCALC.
 AUTHOR.        R D HALVERSEN.
 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.
 DATE-WRITTEN.  11/04/87.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.

******************************************************************
*                                                                *
*   PROGRAM      :  TRNCALC                                     *
*   DESCRIPTION  :  PER-TRANSACTION CALCULATION ROUTINE FOR THE  *
*                   EQUIPMENT LOAN LEDGER.  GIVEN ONE LOAN       *
*                   TRANSACTION RECORD AND TODAY'S DATE, THIS    *
*                   SUBPROGRAM DERIVES THE RETURN DATE, THE      *
*                   OVERDUE FLAG, THE DAY COUNT AND THE PRINT    *
*                   LINE USED BY BOTH THE LEDGER REWRITE RUN     *
*                   (TRANBAT) AND THE VIEW-USER REPORT (USRVIEW).*
*                   CALLED ONCE PER TRANSACTION - DOES NOT OPEN  *
*                   OR TOUCH ANY FILE ITSELF.                    *
*                                                                *
*   CHANGE LOG                                                   *
*   --------------------------------------------------------    *
*   11/04/87  RDH  ORIGINAL CODING (REQ PC-101)                  *
*   04/02/89  RDH  FIXED JULIAN-DAY CENTURY TERM - WAS DROPPING  *
*                  A DAY ON CENTURY-LEAP YEARS (REQ PC-108)      *
*   02/17/93  RDH  ADDED DAYS-OVER-REMAIN FOR OVERDUE NOTICE RUN *
*                  (REQ PC-114)                                  *
*   09/09/98  JKL  YEAR 2000 REVIEW - CENTURY WINDOW SUPPLIED BY *
*                  CALLER, JULIAN-DAY MATH UNCHANGED, NO 2-DIGIT *
*                  YEAR FIELDS FOUND IN THIS PROGRAM (REQ Y2K-07)*
*   03/11/99  JKL  DISPLAY-LINE WIDTH BUMPED TO MATCH LONGER     *
*                  ITEM-NAME FIELD ADOPTED BY CATALOG (REQ Y2K-11)
*   03/22/01  TWK  STRING IN 300-BUILD-DISPLAY-LINE RUNS 142     *
*                  BYTES BUT LR-DISPLAY-LINE (COPY TRANREC) WAS  *
*                  ONLY X(100) - LINE WAS TRUNCATING BEFORE THE  *
*                  RETURNDATE TEXT EVER GOT WRITTEN.  WIDENED    *
*                  THE COPYBOOK FIELD TO X(150), NO CHANGE       *
*                  NEEDED HERE (REQ PC-121)                      *
*   04/05/01  TWK  DAY COUNT WAS GOING OUT ZERO-SUPPRESSED WITH  *
*                  A LEADING BLANK AHEAD OF "day(s)" - SHOULD    *
*                  BUTT RIGHT UP AGAINST IT.  ADDED 310-TRIM-    *
*                  DAYS-EDIT TO STRIP THE BLANKS AND DROPPED THE *
*                  LEADING BLANK FROM THE TAIL LITERALS          *
*                  (REQ PC-123)                                  *
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.   IBM-370.
 OBJECT-COMPUTER.   IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 DATA DIVISION.
 WORKING-STORAGE SECTION.

*--- JULIAN-DAY CONVERSION WORK AREA - NO INTRINSIC FUNCTIONS ARE
*--- USED IN THIS SHOP'S COBOL, SO DATE MATH IS DONE BY HAND WITH
*--- THE STANDARD JULIAN-DAY-NUMBER FORMULA.
 01  WS-JULIAN-WORK.
     05  WS-JW-CCYY              PIC S9(09) COMP.
     05  WS-JW-MM                PIC S9(09) COMP.
     05  WS-JW-DD                PIC S9(09) COMP.
     05  WS-JW-A                 PIC S9(09) COMP.
     05  WS-JW-Y                 PIC S9(09) COMP.
     05  WS-JW-M                 PIC S9(09) COMP.
     05  WS-JW-B                 PIC S9(09) COMP.
     05  WS-JW-C                 PIC S9(09) COMP.
     05  WS-JW-D                 PIC S9(09) COMP.
     05  WS-JW-E                 PIC S9(09) COMP.
     05  FILLER                  PIC X(08).

 01  WS-JULIAN-DAYS.
     05  WS-CREATED-JULIAN       PIC S9(09) COMP.
     05  WS-TODAY-JULIAN         PIC S9(09) COMP.
     05  WS-RETURN-JULIAN        PIC S9(09) COMP REDEFINES
                                     WS-CREATED-JULIAN.
     05  FILLER                  PIC X(04).

 77  WS-SIGN-SW                  PIC X(01) VALUE 'R'.
     88  WS-OVERDUE-SIDE            VALUE 'O'.
     88  WS-REMAINING-SIDE          VALUE 'R'.

 77  WS-DAYS-START               PIC 9(01) COMP VALUE 1.
 77  WS-DAYS-LEN                 PIC 9(01) COMP VALUE 5.

 01  WS-DISPLAY-BUILD.
     05  WS-FINISHED-TAG         PIC X(04).
     05  WS-DAYS-EDIT            PIC ZZZZ9.
     05  WS-TAIL-WORD            PIC X(20).
     05  FILLER                  PIC X(10).

 LINKAGE SECTION.
 COPY TRANREC.

 01  LK-TODAY-CCYYMMDD           PIC 9(08).
 01  LK-RETURN-CD                PIC S9(04) COMP.

 PROCEDURE DIVISION USING LR-TRANSACTION-RECORD,
                           LK-TODAY-CCYYMMDD,
                           LK-RETURN-CD.

 000-MAIN-LOGIC.
     PERFORM 100-BUILD-RETURN-DATE  THRU 100-EXIT.
     PERFORM 200-SET-OVERDUE-STATUS THRU 200-EXIT.
     PERFORM 300-BUILD-DISPLAY-LINE THRU 300-EXIT.
     MOVE ZERO TO LK-RETURN-CD.
     GOBACK.

 000-EXIT.
     EXIT.

*--- RETURN-DATE = CREATED-DATE + DURATION WHOLE DAYS.  CONVERT
*--- CREATED-DATE TO A JULIAN DAY NUMBER, ADD THE DURATION, THEN
*--- CONVERT THE RESULT BACK TO A CALENDAR DATE.
 100-BUILD-RETURN-DATE.
     MOVE LR-CR-CCYY TO WS-JW-CCYY.
     MOVE LR-CR-MM   TO WS-JW-MM.
     MOVE LR-CR-DD   TO WS-JW-DD.
     PERFORM 110-DATE-TO-JULIAN THRU 110-EXIT.
     MOVE WS-JW-A TO WS-CREATED-JULIAN.
     COMPUTE WS-RETURN-JULIAN =
             WS-CREATED-JULIAN + LR-DURATION.
     PERFORM 130-JULIAN-TO-DATE THRU 130-EXIT.
     MOVE WS-JW-CCYY TO LR-RD-CCYY.
     MOVE WS-JW-MM   TO LR-RD-MM.
     MOVE WS-JW-DD   TO LR-RD-DD.
     MOVE '-' TO LR-RD-DASH1, LR-RD-DASH2.
 100-EXIT.
     EXIT.

*--- STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER FORMULA (FLIEGEL AND
*--- VAN FLANDERN).  RESULT RETURNED IN WS-JW-A.
 110-DATE-TO-JULIAN.
     COMPUTE WS-JW-A = (14 - WS-JW-MM) / 12.
     COMPUTE WS-JW-Y = WS-JW-CCYY + 4800 - WS-JW-A.
     COMPUTE WS-JW-M = WS-JW-MM + (12 * WS-JW-A) - 3.
     COMPUTE WS-JW-A =
             WS-JW-DD
           + ((153 * WS-JW-M) + 2) / 5
           + (365 * WS-JW-Y)
           + (WS-JW-Y / 4)
           - (WS-JW-Y / 100)
           + (WS-JW-Y / 400)
           - 32045.
 110-EXIT.
     EXIT.

*--- CALLED A SECOND TIME FOR TODAY'S DATE BY 200-SET-OVERDUE-
*--- STATUS, BELOW.
 120-TODAY-TO-JULIAN.
     COMPUTE WS-JW-CCYY = LK-TODAY-CCYYMMDD / 10000.
     COMPUTE WS-JW-MM   = (LK-TODAY-CCYYMMDD / 100)
                            - (WS-JW-CCYY * 100).
     COMPUTE WS-JW-DD   = LK-TODAY-CCYYMMDD
                            - (WS-JW-CCYY * 10000)
                            - (WS-JW-MM * 100).
     PERFORM 110-DATE-TO-JULIAN THRU 110-EXIT.
     MOVE WS-JW-A TO WS-TODAY-JULIAN.
 120-EXIT.
     EXIT.

*--- INVERSE OF 110-DATE-TO-JULIAN.  CONVERTS WS-RETURN-JULIAN
*--- BACK TO A CCYY/MM/DD CALENDAR DATE IN WS-JW-CCYY/MM/DD.
 130-JULIAN-TO-DATE.
     COMPUTE WS-JW-A = WS-RETURN-JULIAN + 32044.
     COMPUTE WS-JW-B = ((4 * WS-JW-A) + 3) / 146097.
     COMPUTE WS-JW-C = WS-JW-A - ((146097 * WS-JW-B) / 4).
     COMPUTE WS-JW-D = ((4 * WS-JW-C) + 3) / 1461.
     COMPUTE WS-JW-E = WS-JW-C - ((1461 * WS-JW-D) / 4).
     COMPUTE WS-JW-M = ((5 * WS-JW-E) + 2) / 153.
     COMPUTE WS-JW-DD = WS-JW-E - (((153 * WS-JW-M) + 2) / 5) + 1.
     COMPUTE WS-JW-MM = WS-JW-M + 3 - (12 * (WS-JW-M / 10)).
     COMPUTE WS-JW-CCYY =
             (100 * WS-JW-B) + WS-JW-D - 4800 + (WS-JW-M / 10).
 130-EXIT.
     EXIT.

*--- IS-OVERDUE: STRICT "BEFORE" TEST OF RETURN-DATE AGAINST
*--- TODAY.  RETURN-DATE = TODAY IS *NOT* OVERDUE - IT READS AS
*--- ZERO DAYS REMAINING (REQ PC-101).
 200-SET-OVERDUE-STATUS.
     PERFORM 120-TODAY-TO-JULIAN THRU 120-EXIT.
     IF WS-RETURN-JULIAN < WS-TODAY-JULIAN
         SET LR-TRAN-OVERDUE   TO TRUE
         SET WS-OVERDUE-SIDE   TO TRUE
         COMPUTE LR-DAYS-OVER-REMAIN =
                 WS-TODAY-JULIAN - WS-RETURN-JULIAN
     ELSE
         SET LR-TRAN-NOT-OVERDUE TO TRUE
         SET WS-REMAINING-SIDE   TO TRUE
         COMPUTE LR-DAYS-OVER-REMAIN =
                 WS-RETURN-JULIAN - WS-TODAY-JULIAN
     END-IF.
 200-EXIT.
     EXIT.

*--- DISPLAY-LINE, PER THE LEDGER PRINT-LINE STANDARD:
*---   [X] TransactionID: nnnnnnnnnn ItemID: nnnnnnnnnn
*---   LenderID: nnnnnnnnnn BorrowerID: nnnnnnnnnn
*---   ReturnDate: CCYY-MM-DD (nday(s) overdue/remaining)
*---   THE DAY COUNT BUTTS DIRECTLY AGAINST "day(s)" - NO
*---   BLANK BETWEEN THEM - SO 310-TRIM-DAYS-EDIT STRIPS THE
*---   ZERO-SUPPRESSION BLANKS OFF THE FRONT OF WS-DAYS-EDIT
*---   BEFORE IT GOES INTO THE STRING.
 300-BUILD-DISPLAY-LINE.
     IF LR-TRAN-FINISHED
         MOVE '[X] ' TO WS-FINISHED-TAG
     ELSE
         MOVE '[ ] ' TO WS-FINISHED-TAG
     END-IF.
     IF WS-OVERDUE-SIDE
         MOVE 'day(s) overdue)' TO WS-TAIL-WORD
     ELSE
         MOVE 'day(s) remaining)' TO WS-TAIL-WORD
     END-IF.
     MOVE LR-DAYS-OVER-REMAIN TO WS-DAYS-EDIT.
     PERFORM 310-TRIM-DAYS-EDIT THRU 310-EXIT.
     MOVE SPACES TO LR-DISPLAY-LINE.
     STRING WS-FINISHED-TAG              DELIMITED BY SIZE
            'TransactionID: '             DELIMITED BY SIZE
            LR-TRANSACTION-ID             DELIMITED BY SIZE
            ' '                           DELIMITED BY SIZE
            'ItemID: '                    DELIMITED BY SIZE
            LR-ITEM-ID                    DELIMITED BY SIZE
            ' '                           DELIMITED BY SIZE
            'LenderID: '                  DELIMITED BY SIZE
            LR-LENDER-ID                  DELIMITED BY SIZE
            ' BorrowerID: '               DELIMITED BY SIZE
            LR-BORROWER-ID                DELIMITED BY SIZE
            ' '                           DELIMITED BY SIZE
            'ReturnDate: '                DELIMITED BY SIZE
            LR-RETURN-DATE-X              DELIMITED BY SIZE
            ' ('                          DELIMITED BY SIZE
            WS-DAYS-EDIT(WS-DAYS-START: WS-DAYS-LEN)
                                          DELIMITED BY SIZE
            WS-TAIL-WORD                  DELIMITED BY SIZE
       INTO LR-DISPLAY-LINE
     END-STRING.
 300-EXIT.
     EXIT.

*--- WS-DAYS-EDIT IS ZERO-SUPPRESSED (PIC ZZZZ9) SO SMALL DAY
*--- COUNTS COME OUT BLANK-PADDED ON THE LEFT.  NO INTRINSIC
*--- FUNCTIONS ARE ALLOWED IN THIS SHOP'S COBOL, SO THE LEADING
*--- BLANKS ARE STEPPED OVER ONE POSITION AT A TIME.  THE UNITS
*--- DIGIT AT POSITION 5 IS NEVER BLANK, SO THE SCAN ALWAYS ENDS.
 310-TRIM-DAYS-EDIT.
     MOVE 1 TO WS-DAYS-START.
     PERFORM 315-SKIP-ONE-BLANK THRU 315-EXIT
         UNTIL WS-DAYS-EDIT(WS-DAYS-START:1) NOT = SPACE.
     COMPUTE WS-DAYS-LEN = 6 - WS-DAYS-START.
 310-EXIT.
     EXIT.

 315-SKIP-ONE-BLANK.
     ADD 1 TO WS-DAYS-START.
 315-EXIT.
     EXIT.
