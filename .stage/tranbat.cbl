 IDENTIFICATION DIVISION.
 PROGRAM-ID.    TRANBAT.
 AUTHOR.        R D HALVERSEN.
 INSTALLATION.  NORTH STATE UNIVERSITY - PROPERTY CONTROL.
 DATE-WRITTEN.  11/04/87.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.

******************************************************************
*                                                                *
*   PROGRAM      :  TRANBAT                                     *
*   DESCRIPTION  :  NIGHTLY EQUIPMENT LOAN LEDGER REWRITE.       *
*                   READS THE PIPE-DELIMITED LOAN-TRANSACTION    *
*                   LEDGER, VALIDATES THE WHOLE-FILE AND PER-    *
*                   LINE CHECKSUMS THAT GUARD AGAINST A HAND-    *
*                   EDITED OR TRUNCATED LEDGER, RECOMPUTES EACH  *
*                   TRANSACTION'S RETURN DATE/OVERDUE STATUS     *
*                   THROUGH TRNCALC, AND REWRITES THE LEDGER IN  *
*                   PLACE WITH FRESH CHECKSUMS.  A MISSING       *
*                   LEDGER ON THE FIRST RUN IS NOT AN ERROR - IT *
*                   PRODUCES A FRESH, EMPTY ONE.  ANY OTHER      *
*                   VALIDATION FAILURE ABENDS THE RUN WITHOUT    *
*                   TOUCHING THE LEDGER - THERE IS NO PARTIAL OR *
*                   BEST-EFFORT LOAD (REQ PC-101).               *
*                                                                *
*   CHANGE LOG                                                   *
*   --------------------------------------------------------    *
*   11/04/87  RDH  ORIGINAL CODING (REQ PC-101)                  *
*   06/21/90  RDH  RAISED LEDGER-TABLE SIZE FROM 300 TO 1000     *
*                  ENTRIES - CAMPUS REC CENTER LEDGER OUTGREW IT *
*                  (REQ PC-109)                                  *
*   02/17/93  RDH  MOVED PER-LINE CHECKSUM LENGTH SCAN OUT OF    *
*                  LINE SO TRNCALC STAYS FILE-FREE (REQ PC-114)  *
*   09/09/98  JKL  YEAR 2000 REVIEW - ADDED CENTURY WINDOW ON    *
*                  THE 2-DIGIT ACCEPT FROM DATE RESULT BEFORE    *
*                  IT GOES TO TRNCALC (REQ Y2K-07)               *
*   03/11/99  JKL  CORRECTED OFF-BY-ONE IN WHOLE-FILE CHECKSUM   *
*                  REPORTED BY PHYSICAL PLANT (REQ Y2K-11)       *
*   03/22/01  TWK  LR-DISPLAY-LINE (COPY TRANREC) WIDENED TO     *
*                  X(150) - IT WAS TOO SHORT FOR TRNCALC'S OWN   *
*                  STRING AND EVERY CHECKSUM WAS COMING BACK A   *
*                  FLAT 100 REGARDLESS OF THE LINE CONTENT.      *
*                  140-SCAN-DISPLAY-LENGTH NOW STARTS THE        *
*                  BACKWARD BLANK SCAN AT 150, NOT 100           *
*                  (REQ PC-121)                                  *
*   06/14/01  TWK  120-READ-ONE-TRANSACTION NOW TESTS DURATION,  *
*                  MONEY-TRANSACTED AND THE LINE CHECKSUM FOR    *
*                  NUMERIC BEFORE THEY GO TO TRNCALC - A HAND-   *
*                  EDITED LEDGER COULD SLIP NON-DIGIT TEXT PAST  *
*                  THE FIELD-COUNT TEST AND INTO THE ARITHMETIC  *
*                  (REQ PC-124)                                  *
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.   IBM-370.
 OBJECT-COMPUTER.   IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-TRANFILE-STATUS.

 DATA DIVISION.
 FILE SECTION.

 FD  TRANSACTION-FILE
     LABEL RECORDS ARE STANDARD.
 01  TF-RECORD                     PIC X(180).

 WORKING-STORAGE SECTION.

 01  WS-LINE-BUFFERS.
     05  TF-LINE-IMAGE             PIC X(180).
     05  FILLER                    PIC X(04).

 01  WS-FILE-STATUSES.
     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.
         88  WS-TRANFILE-OK           VALUE '00'.
         88  WS-TRANFILE-NOT-FOUND    VALUE '35'.
     05  FILLER                    PIC X(04).

 01  WS-SWITCHES.
     05  WS-EOF-SW                 PIC X(01) VALUE 'N'.
         88  WS-AT-EOF                VALUE 'Y'.
     05  WS-BAD-LEDGER-SW          PIC X(01) VALUE 'N'.
         88  WS-LEDGER-BAD            VALUE 'Y'.
     05  WS-FIRST-RUN-SW           PIC X(01) VALUE 'N'.
         88  WS-FIRST-RUN             VALUE 'Y'.
     05  FILLER                    PIC X(04).

 01  WS-COUNTERS.
     05  WS-CHECKSUM-WHOLE         PIC 9(05) VALUE ZERO.
     05  WS-RECORD-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
     05  WS-FIELD-COUNT            PIC 9(02) COMP   VALUE ZERO.
     05  WS-LINE-LEN               PIC 9(03) COMP   VALUE ZERO.
     05  FILLER                    PIC X(04).

 77  WS-IX                        PIC 9(04) COMP VALUE ZERO.
 77  WS-SUB-RETURN-CD             PIC S9(04) COMP VALUE ZERO.

 01  WS-TODAYS-DATE.
     05  WS-TODAY-RAW.
         10  WS-TODAY-YY           PIC 9(02).
         10  WS-TODAY-MM           PIC 9(02).
         10  WS-TODAY-DD           PIC 9(02).
     05  WS-TODAY-CC               PIC 9(02) VALUE ZERO.
     05  WS-TODAY-CCYYMMDD         PIC 9(08) VALUE ZERO.
     05  FILLER                    PIC X(04).

*--- ONE SPLIT-APART LEDGER LINE, READY FOR VALIDATION.  THE PIPE
*--- LAYOUT IS FIELD-FOR-FIELD WITH THE LEDGER STANDARD - SEE
*--- TRANREC.
 01  WS-SPLIT-LINE.
     05  WS-F1-TRANSACTION-ID      PIC X(10).
     05  WS-F2-ITEM-NAME           PIC X(30).
     05  WS-F3-ITEM-ID             PIC X(10).
     05  WS-F4-LENDER-ID           PIC X(10).
     05  WS-F5-BORROWER-ID         PIC X(10).
     05  WS-F6-DURATION            PIC 9(04).
     05  WS-F7-CREATED-DATE        PIC X(10).
     05  WS-F8-MONEY               PIC 9(07)V99.
     05  WS-F9-CHECKSUM            PIC 9(05).
     05  FILLER                    PIC X(04).

*--- WORK COPY OF THE RENDERED LINE, USED ONLY TO COUNT ITS
*--- SIGNIFICANT LENGTH FOR THE PER-LINE CHECKSUM TEST - NO
*--- INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL, SO THE TRAILING
*--- BLANKS ARE COUNTED OFF BY HAND.
 01  WS-LENGTH-SCAN.
     05  WS-SCAN-PTR               PIC 9(03) COMP VALUE ZERO.
     05  WS-SCAN-DONE-SW           PIC X(01) VALUE 'N'.
         88  WS-SCAN-DONE             VALUE 'Y'.
     05  FILLER                    PIC X(04).

 01  WS-OUTPUT-LINE                PIC X(180).

*--- IN-MEMORY LEDGER - THE WHOLE FILE, LOADED ONCE, VALIDATED,
*--- THEN WRITTEN BACK OUT.  NOT KEYED - PROCESSED IN FILE ORDER,
*--- SAME ORDER THE LEDGER WAS READ IN, TOP TO BOTTOM.
 01  LEDGER-TABLE.
     05  LT-ENTRY OCCURS 0 TO 1000 TIMES
                  DEPENDING ON WS-RECORD-COUNT
                  INDEXED BY LT-IDX.
         10  LT-TRANSACTION-ID     PIC X(10).
         10  LT-ITEM-NAME          PIC X(30).
         10  LT-ITEM-ID            PIC X(10).
         10  LT-LENDER-ID          PIC X(10).
         10  LT-BORROWER-ID        PIC X(10).
         10  LT-DURATION           PIC 9(04).
         10  LT-CREATED-DATE       PIC X(10).
         10  LT-MONEY-TRANSACTED   PIC 9(07)V99 COMP-3.
         10  FILLER                PIC X(10).

 01  WS-ABEND-MESSAGE              PIC X(60).

 COPY TRANREC.

 PROCEDURE DIVISION.

 000-MAIN-LOGIC.
     PERFORM 050-GET-TODAYS-DATE   THRU 050-EXIT.
     PERFORM 100-LOAD-LEDGER       THRU 100-EXIT.
     IF NOT WS-LEDGER-BAD
         PERFORM 200-REWRITE-LEDGER THRU 200-EXIT
         MOVE ZERO TO RETURN-CODE
     ELSE
         MOVE 16 TO RETURN-CODE
     END-IF.
     GOBACK.

*--- TODAY'S DATE, WINDOWED TO A FULL CENTURY (REQ Y2K-07).  THE
*--- WINDOW BOUNDARY OF 50 MATCHES THE ONE USED CAMPUS-WIDE.
 050-GET-TODAYS-DATE.
     ACCEPT WS-TODAY-RAW FROM DATE.
     IF WS-TODAY-YY < 50
         MOVE 20 TO WS-TODAY-CC
     ELSE
         MOVE 19 TO WS-TODAY-CC
     END-IF.
     COMPUTE WS-TODAY-CCYYMMDD =
             (WS-TODAY-CC * 1000000)
           + (WS-TODAY-YY * 10000)
           + (WS-TODAY-MM * 100)
           + WS-TODAY-DD.
 050-EXIT.
     EXIT.

*--- LOADDATA.  OPENS THE LEDGER, READS THE WHOLE-FILE CHECKSUM
*--- HEADER, THEN ONE TRANSACTION PER REMAINING LINE.  ANY
*--- VALIDATION FAILURE SETS WS-LEDGER-BAD AND STOPS READING -
*--- NO PARTIAL LOAD.
 100-LOAD-LEDGER.
     OPEN INPUT TRANSACTION-FILE.
     IF WS-TRANFILE-NOT-FOUND
         DISPLAY 'TRANBAT - LEDGER NOT FOUND, STARTING EMPTY'
         SET WS-FIRST-RUN TO TRUE
         MOVE ZERO TO WS-RECORD-COUNT
         GO TO 100-EXIT
     END-IF.
     IF NOT WS-TRANFILE-OK
         DISPLAY 'TRANBAT - ERROR OPENING LEDGER, STATUS = '
                 WS-TRANFILE-STATUS
         SET WS-LEDGER-BAD TO TRUE
         GO TO 100-EXIT
     END-IF.

     PERFORM 110-READ-HEADER-LINE THRU 110-EXIT.
     IF WS-LEDGER-BAD
         CLOSE TRANSACTION-FILE
         GO TO 100-EXIT
     END-IF.

     MOVE ZERO TO WS-RECORD-COUNT.
     PERFORM 120-READ-ONE-TRANSACTION THRU 120-EXIT
         UNTIL WS-AT-EOF OR WS-LEDGER-BAD.

     CLOSE TRANSACTION-FILE.

     IF NOT WS-LEDGER-BAD
         IF WS-RECORD-COUNT NOT = WS-CHECKSUM-WHOLE
             MOVE 'LEDGER ILLEGALLY MODIFIED - WHOLE-FILE '
                  TO WS-ABEND-MESSAGE
             PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT
         END-IF
     END-IF.
 100-EXIT.
     EXIT.

*--- LINE 1 OF THE FILE IS THE RECORD-COUNT HEADER, NOT A
*--- TRANSACTION.
 110-READ-HEADER-LINE.
     READ TRANSACTION-FILE INTO TF-LINE-IMAGE
         AT END
             MOVE 'LEDGER ILLEGALLY MODIFIED - NO HEADER '
                  TO WS-ABEND-MESSAGE
             PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT
     END-READ.
     MOVE TF-LINE-IMAGE(1:5) TO WS-CHECKSUM-WHOLE.
 110-EXIT.
     EXIT.

*--- READS ONE LEDGER LINE, SPLITS IT ON ' | ', VALIDATES THE
*--- FIELD COUNT AND THE PER-LINE CHECKSUM, THEN APPENDS THE
*--- TRANSACTION TO LEDGER-TABLE.
 120-READ-ONE-TRANSACTION.
     READ TRANSACTION-FILE INTO TF-LINE-IMAGE
         AT END
             SET WS-AT-EOF TO TRUE
             GO TO 120-EXIT
     END-READ.

*--- THE LINE IMAGE IS A FIXED X(180) AREA, PADDED WITH BLANKS
*--- PAST THE ACTUAL DATA - UNSTRING'S OWN TALLYING IN CANNOT
*--- TELL A SHORT LINE FROM A FULL ONE BECAUSE THE TRAILING
*--- BLANKS KEEP FEEDING WHATEVER RECEIVING FIELDS ARE LEFT.  A
*--- 9-FIELD LINE HAS EXACTLY 8 ' | ' SEPARATORS, SO THE SEPARATOR
*--- COUNT - NOT THE UNSTRING TARGET COUNT - IS THE RELIABLE TEST
*--- (REQ PC-114).
     MOVE ZERO TO WS-FIELD-COUNT.
     INSPECT TF-LINE-IMAGE TALLYING WS-FIELD-COUNT
         FOR ALL ' | '.

     IF WS-FIELD-COUNT NOT = 8
         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD COUNT '
              TO WS-ABEND-MESSAGE
         PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT
         GO TO 120-EXIT
     END-IF.

     UNSTRING TF-LINE-IMAGE DELIMITED BY ' | '
         INTO WS-F1-TRANSACTION-ID, WS-F2-ITEM-NAME,
              WS-F3-ITEM-ID,        WS-F4-LENDER-ID,
              WS-F5-BORROWER-ID,    WS-F6-DURATION,
              WS-F7-CREATED-DATE,   WS-F8-MONEY,
              WS-F9-CHECKSUM
     END-UNSTRING.

*--- A HAND-EDITED LEDGER CAN SLIP NON-DIGIT TEXT INTO ONE OF THE
*--- NUMERIC SPLIT FIELDS AND STILL SATISFY THE SEPARATOR-COUNT
*--- TEST ABOVE - UNSTRING DOES NOT VALIDATE THE RECEIVING FIELD'S
*--- CLASS.  TESTED HERE, BEFORE TRNCALC TOUCHES THE FIELDS IN
*--- ARITHMETIC (REQ PC-124).
     IF WS-F6-DURATION NOT NUMERIC
         OR WS-F8-MONEY NOT NUMERIC
         OR WS-F9-CHECKSUM NOT NUMERIC
         MOVE 'LEDGER ILLEGALLY MODIFIED - FIELD TYPE  '
              TO WS-ABEND-MESSAGE
         PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT
         GO TO 120-EXIT
     END-IF.

     MOVE WS-F1-TRANSACTION-ID TO LR-TRANSACTION-ID.
     MOVE WS-F2-ITEM-NAME      TO LR-ITEM-NAME.
     MOVE WS-F3-ITEM-ID        TO LR-ITEM-ID.
     MOVE WS-F4-LENDER-ID      TO LR-LENDER-ID.
     MOVE WS-F5-BORROWER-ID    TO LR-BORROWER-ID.
     MOVE WS-F6-DURATION       TO LR-DURATION.
     MOVE WS-F7-CREATED-DATE   TO LR-CREATED-DATE-X.
     MOVE WS-F8-MONEY          TO LR-MONEY-TRANSACTED.
     MOVE WS-F9-CHECKSUM       TO LR-CHECKSUM.
     SET LR-TRAN-NOT-FINISHED  TO TRUE.

     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,
                           WS-TODAY-CCYYMMDD,
                           WS-SUB-RETURN-CD.

     PERFORM 140-SCAN-DISPLAY-LENGTH THRU 140-EXIT.

     IF WS-SCAN-PTR NOT = LR-CHECKSUM
         MOVE 'LEDGER ILLEGALLY MODIFIED - LINE CHECKSUM'
              TO WS-ABEND-MESSAGE
         PERFORM 999-ABEND-BAD-LEDGER THRU 999-EXIT
         GO TO 120-EXIT
     END-IF.

     ADD 1 TO WS-RECORD-COUNT.
     SET LT-IDX TO WS-RECORD-COUNT.
     MOVE LR-TRANSACTION-ID   TO LT-TRANSACTION-ID(LT-IDX).
     MOVE LR-ITEM-NAME        TO LT-ITEM-NAME(LT-IDX).
     MOVE LR-ITEM-ID          TO LT-ITEM-ID(LT-IDX).
     MOVE LR-LENDER-ID        TO LT-LENDER-ID(LT-IDX).
     MOVE LR-BORROWER-ID      TO LT-BORROWER-ID(LT-IDX).
     MOVE LR-DURATION         TO LT-DURATION(LT-IDX).
     MOVE LR-CREATED-DATE-X   TO LT-CREATED-DATE(LT-IDX).
     MOVE LR-MONEY-TRANSACTED TO LT-MONEY-TRANSACTED(LT-IDX).
 120-EXIT.
     EXIT.

*--- THE STORED CHECKSUM IS THE CHARACTER LENGTH OF THE RENDERED
*--- DISPLAY LINE.  NO INTRINSIC FUNCTIONS ARE ALLOWED IN THIS
*--- SHOP'S COBOL, SO THE TRAILING BLANKS ARE COUNTED OFF BY
*--- SCANNING BACKWARD FROM THE END OF THE FIELD.
 140-SCAN-DISPLAY-LENGTH.
     MOVE 150 TO WS-SCAN-PTR.
     MOVE 'N' TO WS-SCAN-DONE-SW.
     PERFORM 145-SCAN-ONE-CHAR THRU 145-EXIT
         UNTIL WS-SCAN-DONE OR WS-SCAN-PTR = 0.
 140-EXIT.
     EXIT.

*--- ONE BACKWARD STEP OF THE LENGTH SCAN - PERFORMED UNTIL A
*--- NON-BLANK CHARACTER IS FOUND OR THE FIELD RUNS OUT.
 145-SCAN-ONE-CHAR.
     IF LR-DISPLAY-LINE(WS-SCAN-PTR:1) NOT = SPACE
         SET WS-SCAN-DONE TO TRUE
     ELSE
         SUBTRACT 1 FROM WS-SCAN-PTR
     END-IF.
 145-EXIT.
     EXIT.

*--- WRITEDATA.  RE-RENDERS THE HEADER AND EVERY TRANSACTION FROM
*--- LEDGER-TABLE AND OVERWRITES THE LEDGER FILE.  FULL REWRITE
*--- EVERY RUN - NOT AN UPDATE-IN-PLACE FILE.
*--- THE LEDGER DATASET ITSELF IS ALLOCATED BY JCL (DISP=(NEW,
*--- CATLG,DELETE) ON FIRST RUN, DISP=(OLD,CATLG,DELETE) AFTER) -
*--- THAT IS AN OPERATIONS CONCERN, NOT SOMETHING THIS PROGRAM
*--- CREATES AT RUN TIME, SO THERE IS NO RETRY-AFTER-ALLOCATE
*--- LOGIC HERE.  ANY OTHER OPEN FAILURE IS TREATED AS A HARD
*--- STORE FAILURE (REQ PC-101).
 200-REWRITE-LEDGER.
     OPEN OUTPUT TRANSACTION-FILE.
     IF NOT WS-TRANFILE-OK
         DISPLAY 'TRANBAT - ERROR OPENING LEDGER FOR OUTPUT, '
                 'STATUS = ' WS-TRANFILE-STATUS
         SET WS-LEDGER-BAD TO TRUE
         GO TO 200-EXIT
     END-IF.

     MOVE SPACES TO TF-LINE-IMAGE.
     MOVE WS-RECORD-COUNT TO TF-LINE-IMAGE(1:5).
     MOVE TF-LINE-IMAGE TO TF-RECORD.
     WRITE TF-RECORD.

     PERFORM 220-WRITE-ONE-TRANSACTION THRU 220-EXIT
         VARYING WS-IX FROM 1 BY 1
         UNTIL WS-IX > WS-RECORD-COUNT.

     CLOSE TRANSACTION-FILE.
 200-EXIT.
     EXIT.

 220-WRITE-ONE-TRANSACTION.
     SET LT-IDX TO WS-IX.
     MOVE LT-TRANSACTION-ID(LT-IDX) TO LR-TRANSACTION-ID.
     MOVE LT-ITEM-NAME(LT-IDX)      TO LR-ITEM-NAME.
     MOVE LT-ITEM-ID(LT-IDX)        TO LR-ITEM-ID.
     MOVE LT-LENDER-ID(LT-IDX)      TO LR-LENDER-ID.
     MOVE LT-BORROWER-ID(LT-IDX)    TO LR-BORROWER-ID.
     MOVE LT-DURATION(LT-IDX)       TO LR-DURATION.
     MOVE LT-CREATED-DATE(LT-IDX)   TO LR-CREATED-DATE-X.
     MOVE LT-MONEY-TRANSACTED(LT-IDX) TO LR-MONEY-TRANSACTED.
     SET LR-TRAN-NOT-FINISHED       TO TRUE.

     CALL 'TRNCALC' USING LR-TRANSACTION-RECORD,
                           WS-TODAY-CCYYMMDD,
                           WS-SUB-RETURN-CD.
     PERFORM 140-SCAN-DISPLAY-LENGTH THRU 140-EXIT.
     MOVE WS-SCAN-PTR TO LR-CHECKSUM.

     MOVE LR-MONEY-TRANSACTED TO WS-F8-MONEY.
     MOVE SPACES TO WS-OUTPUT-LINE.
     STRING LR-TRANSACTION-ID DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            LR-ITEM-NAME      DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            LR-ITEM-ID        DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            LR-LENDER-ID      DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            LR-BORROWER-ID    DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            LR-DURATION       DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            LR-CREATED-DATE-X DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            WS-F8-MONEY       DELIMITED BY SIZE
            ' | '             DELIMITED BY SIZE
            LR-CHECKSUM       DELIMITED BY SIZE
       INTO WS-OUTPUT-LINE
     END-STRING.
     MOVE WS-OUTPUT-LINE TO TF-LINE-IMAGE.
     MOVE TF-LINE-IMAGE TO TF-RECORD.
     WRITE TF-RECORD.
 220-EXIT.
     EXIT.

*--- HARD VALIDATION FAILURE - NO PARTIAL LOAD.  THE CALLING
*--- PARAGRAPH IS RESPONSIBLE FOR CLOSING WHATEVER FILES IT HAS
*--- OPEN BEFORE IT COMES HERE.
 999-ABEND-BAD-LEDGER.
     DISPLAY 'TRANBAT - ' WS-ABEND-MESSAGE.
     SET WS-LEDGER-BAD TO TRUE.
 999-EXIT.
     EXIT.
