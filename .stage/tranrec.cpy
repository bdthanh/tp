******************************************************************
*                                                                *
*   COPYBOOK    :  TRANREC                                      *
*   DESCRIPTION :  EQUIPMENT LOAN LEDGER - ONE LOAN TRANSACTION  *
*                  RECORD, WORKING-STORAGE FORM.  BUILT FROM     *
*                  THE PIPE-DELIMITED LEDGER LINE AFTER UNSTRING *
*                  AND CARRYING THE FIELDS TRNCALC DERIVES.      *
*                                                                *
*   11/04/87  RDH  ORIGINAL CODING FOR PROPERTY CONTROL LEDGER   *
*   02/17/93  RDH  ADDED LR-DAYS-OVER-REMAIN FOR NEW OVERDUE     *
*                  NOTICE RUN (REQ PC-114)                       *
*   09/09/98  JKL  YEAR 2000 REVIEW - LEDGER DATES ALREADY CARRY *
*                  4-DIGIT CCYY, NO CHANGE REQUIRED (REQ Y2K-07) *
*   03/22/01  TWK  LR-DISPLAY-LINE WAS X(100) BUT TRNCALC BUILDS *
*                  A 142-BYTE LINE - STRING WAS TRUNCATING PAST  *
*                  THE RETURNDATE TEXT AND RUINING THE CHECKSUM. *
*                  WIDENED TO X(150) (REQ PC-121)                *
******************************************************************
 01  LR-TRANSACTION-RECORD.
     05  LR-TRANSACTION-ID         PIC X(10).
     05  LR-ITEM-NAME              PIC X(30).
     05  LR-ITEM-ID                PIC X(10).
     05  LR-LENDER-ID              PIC X(10).
     05  LR-BORROWER-ID            PIC X(10).
     05  LR-DURATION               PIC 9(04).
     05  LR-CREATED-DATE-X         PIC X(10).
     05  LR-CREATED-DATE-R REDEFINES LR-CREATED-DATE-X.
         10  LR-CR-CCYY            PIC 9(04).
         10  LR-CR-DASH1           PIC X(01).
         10  LR-CR-MM              PIC 9(02).
         10  LR-CR-DASH2           PIC X(01).
         10  LR-CR-DD              PIC 9(02).
     05  LR-MONEY-TRANSACTED       PIC 9(07)V99 COMP-3.
     05  LR-CHECKSUM               PIC 9(05).
     05  LR-CHECKSUM-X REDEFINES LR-CHECKSUM
                                   PIC X(05).
     05  LR-RETURN-DATE-X          PIC X(10).
     05  LR-RETURN-DATE-R REDEFINES LR-RETURN-DATE-X.
         10  LR-RD-CCYY            PIC 9(04).
         10  LR-RD-DASH1           PIC X(01).
         10  LR-RD-MM              PIC 9(02).
         10  LR-RD-DASH2           PIC X(01).
         10  LR-RD-DD              PIC 9(02).
     05  LR-IS-OVERDUE             PIC X(01).
         88  LR-TRAN-OVERDUE          VALUE 'Y'.
         88  LR-TRAN-NOT-OVERDUE      VALUE 'N'.
     05  LR-IS-FINISHED            PIC X(01).
         88  LR-TRAN-FINISHED         VALUE 'Y'.
         88  LR-TRAN-NOT-FINISHED     VALUE 'N'.
     05  LR-DAYS-OVER-REMAIN       PIC 9(05) COMP-3.
     05  LR-DISPLAY-LINE           PIC X(150).
     05  FILLER                    PIC X(10).
