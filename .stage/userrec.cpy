******************************************************************
*                                                                *
*   COPYBOOK    :  USERREC                                      *
*   DESCRIPTION :  PROPERTY CONTROL LEDGER - BORROWER/LENDER     *
*                  MASTER RECORD.  MINIMAL FORM - JUST ENOUGH TO *
*                  SATISFY THE VIEW-USER LOOKUP (REQ PC-101).    *
*                                                                *
*   11/04/87  RDH  ORIGINAL CODING                               *
*   03/22/01  TWK  WIRED INTO USRVIEW'S WORKING-STORAGE - THAT   *
*                  PROGRAM WAS HAND-SLICING THE RAW USER MASTER  *
*                  IMAGE INSTEAD OF USING THIS COPYBOOK (REQ     *
*                  PC-121)                                       *
******************************************************************
 01  LR-USER-RECORD.
     05  LR-USER-ID                PIC X(10).
     05  LR-USER-NAME              PIC X(30).
     05  FILLER                    PIC X(10).
