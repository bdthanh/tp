******************************************************************
*                                                                *
*   COPYBOOK    :  ITEMREC                                      *
*   DESCRIPTION :  PROPERTY CONTROL LEDGER - ONE EQUIPMENT ITEM  *
*                  RECORD.  CARRIES THE LOANABLE-ITEM FIELDS     *
*                  USED BY THE USER-VIEW REPORT AND BY ITMCALC.  *
*                                                                *
*   11/04/87  RDH  ORIGINAL CODING                               *
*   06/21/90  RDH  ADDED OWNER-ID-KEY REDEFINE FOR BANK9-STYLE   *
*                  ALTERNATE LOOKUP BY OWNING DEPARTMENT         *
*   03/22/01  TWK  LR-ITEM-DISPLAY-LINE WAS X(90) BUT ITMCALC    *
*                  BUILDS A 111-BYTE LINE - PRICEPERDAY WAS      *
*                  BEING TRUNCATED OFF THE CATALOG LINE ENTIRELY *
*                  WIDENED TO X(115) (REQ PC-121)                *
******************************************************************
 01  LR-ITEM-RECORD.
     05  LR-ITEM-ID                PIC X(10).
     05  LR-ITEM-ID-K REDEFINES LR-ITEM-ID
                                   PIC X(10).
     05  LR-ITEM-NAME              PIC X(30).
     05  LR-OWNER-ID               PIC X(10).
     05  LR-OWNER-ID-K REDEFINES LR-OWNER-ID
                                   PIC X(10).
     05  LR-PRICE-PER-DAY          PIC 9(07)V99 COMP-3.
     05  LR-CATEGORY-CODE          PIC 9(02).
     05  LR-CATEGORY-CODE-X REDEFINES LR-CATEGORY-CODE
                                   PIC X(02).
     05  LR-IS-AVAILABLE           PIC X(01).
         88  LR-ITEM-AVAILABLE        VALUE 'Y'.
         88  LR-ITEM-UNAVAILABLE      VALUE 'N'.
     05  LR-ITEM-STATUS            PIC X(03).
     05  LR-ITEM-DISPLAY-LINE      PIC X(115).
     05  LR-ITEM-DESCRIPTION       PIC X(60).
     05  FILLER                    PIC X(10).
